000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTAVOT0M.
000400 AUTHOR. M. REISINGER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-04-22.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-06-21
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Modul fuer VOTAR (Einzelstimme einer Pauta
001400*                      zubuchen)
001500* Auftrag          :: PTANEW-3
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1986-04-22 | mr   | Neuerstellung                     *
002300* A.01.00 | 1988-08-03 | hb   | CPF-Pruefung gegen CPFEFILE statt  *
002400*         |            |      | Ferndialog eingebaut               *
002500* A.02.00 | 1991-10-11 | wg   | Duplikatspruefung (ID-PAUTA +      *
002600*         |            |      | COD-CPF) ergaenzt                 *
002700* B.00.00 | 1994-06-20 | mr   | Getrennte Rueckgabecodes fuer      *
002800*         |            |      | CPF-ungueltig / CPF-nicht-habil.  *
002900* C.00.00 | 1998-06-03 | hb   | Vorarbeit Jahr-2000 (keine Daten-  *
003000*         |            |      | felder betroffen, nur Pruefvermerk)*
003100* C.01.00 | 1998-12-21 | wg   | Jahr-2000: Test der Nachbarprogramme*
003200*         |            |      | PTAU010C/020C/030C erfolgreich     *
003300* C.02.00 | 1999-02-15 | mr   | Test Jahrtausendwechsel erfolgreich*
003350* C.03.00 | 2000-06-21 | wg   | Abbruchzweig A100-SAIDA eingezogen *
003360*         |            |      | und Kennungsfeld-Reset in eigene   *
003370*         |            |      | Hilfsroutine Z100 ausgelagert      *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Prueft LINK-COD-CPF gegen CPF-TABELA (Ersatz fuer den externen
003900* Gueltigkeitsdienst). Ist das CPF dort nicht verzeichnet, wird die
004000* Stimme als ungueltig abgelehnt; ist es verzeichnet, aber nicht
004100* habilitiert, ebenso. Danach wird PTA-TABELA nach der einzigen
004200* Pauta mit STATUS = ABERTA durchsucht; fehlt eine solche, wird
004300* abgelehnt. Schliesslich wird geprueft, ob (ID-PAUTA, COD-CPF)
004400* bereits in VOT-TABELA vorkommt (Mehrfachstimme); wenn nicht, wird
004500* ein neuer Satz angehaengt.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS PTA-ALPHA IS "0123456789"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " -"
005500     UPSI-0 IS PTA-VERSAO-FLAG
005600         ON STATUS IS PTA-MOSTRA-VERSAO.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*--------------------------------------------------------------------*
006600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006700*--------------------------------------------------------------------*
006800 01          COMP-FELDER.
006900     05      C4-I1               PIC S9(04) COMP.
007000     05      C4-PTA-ABERTA-IDX   PIC S9(04) COMP.
007050     05      C4-PTA-ABERTA-IDX-X REDEFINES C4-PTA-ABERTA-IDX
007060                                 PIC X(02).
007100
007200     05      C4-X.
007300      10                         PIC X VALUE LOW-VALUE.
007400      10     C4-X2               PIC X.
007500     05      C4-NUM REDEFINES C4-X
007600                                 PIC S9(04) COMP.
007700     05      FILLER              PIC X(01).
007800
007900*--------------------------------------------------------------------*
008000* Display-Felder: Praefix D
008100*--------------------------------------------------------------------*
008200 01          DISPLAY-FELDER.
008300     05      D-NUM4              PIC -9(04).
008400     05      FILLER              PIC X(01).
008500
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08) VALUE "PTAVOT0M".
009100     05      FILLER              PIC X(01).
009200
009300*----------------------------------------------------------------*
009400* Conditional-Felder
009500*----------------------------------------------------------------*
009600 01          SCHALTER.
009700     05      CPF-ACHADO-FLAG     PIC 9      VALUE ZERO.
009800          88 CPF-NAO-ENCONTRADO             VALUE ZERO.
009900          88 CPF-ENCONTRADO                 VALUE 1.
010000
010100     05      PTA-ACHADO-FLAG     PIC 9      VALUE ZERO.
010200          88 PTA-NAO-ENCONTRADA             VALUE ZERO.
010300          88 PTA-ENCONTRADA                 VALUE 1.
010400
010500     05      VOT-ACHADO-FLAG     PIC 9      VALUE ZERO.
010600          88 VOT-NAO-ENCONTRADO             VALUE ZERO.
010700          88 VOT-ENCONTRADO                 VALUE 1.
010800
010900     05      PRG-STATUS          PIC 9      VALUE ZERO.
011000          88 PRG-OK                         VALUE ZERO.
011100          88 PRG-ABBRUCH                    VALUE 1.
011200     05      FILLER              PIC X(01).
011300
011400*--------------------------------------------------------------------*
011500* weitere Arbeitsfelder
011600*--------------------------------------------------------------------*
011700 01          WORK-FELDER.
011800     05      W-DUMMY             PIC X(02).
011850     05      W-DUMMY-NUM REDEFINES W-DUMMY
011860                                 PIC 9(02).
011900     05      FILLER              PIC X(01).
012000
012100 LINKAGE SECTION.
012200*-->    Uebergabe aus Treiberprogramm PTAVOT0O
012300 01     LINK-REC.
012400    05  LINK-HDR.
012500*       Stimmdaten
012600     10 LINK-COD-CPF            PIC X(11).
012700     10 LINK-TIPO-VOTO          PIC X(03).
012800*       von B100 ermittelte ID-PAUTA der offenen Pauta (Ausgabe)
012900     10 LINK-ID-PAUTA           PIC X(20).
013000*       Rueckgabecode
013100*       0=REGISTRADO  1=CPF-INVALIDO  2=CPF-NAO-HABILITADO
013200*       3=NAO-ENCONTRADA  4=FECHADA  5=CPF-DUPLICADO  9=ERRO
013300     10 LINK-RC                 PIC S9(04) COMP.
013400    05  FILLER                  PIC X(01).
013500
013600     COPY PTAU010C.
013700     COPY PTAU020C.
013800     COPY PTAU030C.
013900
014000 PROCEDURE DIVISION USING LINK-REC, PTA-TABELA, VOT-TABELA,
014100                          CPF-TABELA.
014200******************************************************************
014300* Steuerungs-Section
014400******************************************************************
014500 A100-STEUERUNG SECTION.
014600 A100-00.
014700     IF  PTA-MOSTRA-VERSAO
014800         DISPLAY K-MODUL " vom: " "1999-02-15"
014850         GO TO A100-SAIDA
015000     END-IF
015100
015200     PERFORM B100-VERARBEITUNG
015250 A100-SAIDA.
015300     EXIT PROGRAM
015400     .
015500 A100-99.
015600     EXIT.
015700
015800******************************************************************
015900* Verarbeitung VOTAR
016000******************************************************************
016100 B100-VERARBEITUNG SECTION.
016200 B100-00.
016250     PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
016400
016500     PERFORM C100-VALIDA-CPF
016600     IF  CPF-NAO-ENCONTRADO
016700         MOVE 1 TO LINK-RC
016800         EXIT SECTION
016900     END-IF
017000     IF  CPF-INABILITADO(CPF-IDX)
017100         MOVE 2 TO LINK-RC
017200         EXIT SECTION
017300     END-IF
017400
017500     PERFORM C200-BUSCA-PAUTA-ABERTA
017600     IF  PTA-NAO-ENCONTRADA
017700         MOVE 3 TO LINK-RC
017800         EXIT SECTION
017900     END-IF
018000
018100     IF  NOT PTA-ABERTA(C4-PTA-ABERTA-IDX)
018200         MOVE 4 TO LINK-RC
018300         EXIT SECTION
018400     END-IF
018500
018600     MOVE PTA-ID-PAUTA(C4-PTA-ABERTA-IDX) TO LINK-ID-PAUTA
018700
018800     PERFORM C300-VERIFICA-DUPLICADO
018900     IF  VOT-ENCONTRADO
019000         MOVE 5 TO LINK-RC
019100         EXIT SECTION
019200     END-IF
019300
019400     PERFORM C400-GRAVA-VOTO
019500     MOVE ZERO TO LINK-RC
019600     .
019700 B100-99.
019800     EXIT.
019900
020000******************************************************************
020100* Validiert LINK-COD-CPF gegen CPF-TABELA
020200******************************************************************
020300 C100-VALIDA-CPF SECTION.
020400 C100-00.
020500     SET CPF-NAO-ENCONTRADO TO TRUE
020600     IF  CPF-MAX-OCOR > ZERO
020700         PERFORM C110-COMPARA-CPF
020800             VARYING CPF-IDX FROM 1 BY 1
020900                 UNTIL CPF-IDX > CPF-MAX-OCOR
021000                    OR CPF-ENCONTRADO
021100     END-IF
021200     IF  CPF-NAO-ENCONTRADO
021300         SET CPF-IDX TO 1
021400     END-IF
021500     .
021600 C100-99.
021700     EXIT.
021800
021900 C110-COMPARA-CPF SECTION.
022000 C110-00.
022100     IF  CPF-NUMERO(CPF-IDX) = LINK-COD-CPF
022200         SET CPF-ENCONTRADO TO TRUE
022300     END-IF
022400     .
022500 C110-99.
022600     EXIT.
022700
022800******************************************************************
022900* Sucht a (unica) pauta com STATUS = ABERTA
023000******************************************************************
023100 C200-BUSCA-PAUTA-ABERTA SECTION.
023200 C200-00.
023300     SET PTA-NAO-ENCONTRADA TO TRUE
023400     MOVE ZERO TO C4-PTA-ABERTA-IDX
023500     IF  PTA-MAX-OCOR > ZERO
023600         PERFORM C210-COMPARA-STATUS
023700             VARYING C4-I1 FROM 1 BY 1
023800                 UNTIL C4-I1 > PTA-MAX-OCOR
023900                    OR PTA-ENCONTRADA
024000     END-IF
024100     .
024200 C200-99.
024300     EXIT.
024400
024500 C210-COMPARA-STATUS SECTION.
024600 C210-00.
024700     IF  PTA-ABERTA(C4-I1)
024800         SET PTA-ENCONTRADA TO TRUE
024900         MOVE C4-I1 TO C4-PTA-ABERTA-IDX
025000     END-IF
025100     .
025200 C210-99.
025300     EXIT.
025400
025500******************************************************************
025600* Verifica (LINK-ID-PAUTA, LINK-COD-CPF) em VOT-TABELA
025700******************************************************************
025800 C300-VERIFICA-DUPLICADO SECTION.
025900 C300-00.
026000     SET VOT-NAO-ENCONTRADO TO TRUE
026100     IF  VOT-MAX-OCOR > ZERO
026200         PERFORM C310-COMPARA-VOTO
026300             VARYING VOT-IDX FROM 1 BY 1
026400                 UNTIL VOT-IDX > VOT-MAX-OCOR
026500                    OR VOT-ENCONTRADO
026600     END-IF
026700     .
026800 C300-99.
026900     EXIT.
027000
027100 C310-COMPARA-VOTO SECTION.
027200 C310-00.
027300     IF  VOT-ID-PAUTA(VOT-IDX) = LINK-ID-PAUTA
027400     AND VOT-COD-CPF(VOT-IDX)  = LINK-COD-CPF
027500         SET VOT-ENCONTRADO TO TRUE
027600     END-IF
027700     .
027800 C310-99.
027900     EXIT.
028000
028100******************************************************************
028200* Anexa novo registro a VOT-TABELA
028300******************************************************************
028400 C400-GRAVA-VOTO SECTION.
028500 C400-00.
028600     ADD 1 TO VOT-MAX-OCOR
028700     SET VOT-IDX TO VOT-MAX-OCOR
028800
028900     MOVE LINK-ID-PAUTA   TO VOT-ID-PAUTA(VOT-IDX)
029000     MOVE LINK-COD-CPF    TO VOT-COD-CPF(VOT-IDX)
029100     MOVE LINK-TIPO-VOTO  TO VOT-TIPO(VOT-IDX)
029200     .
029300 C400-99.
029400     EXIT.
029450
029460******************************************************************
029470* Hilfsroutine: Ruecksetzen der Kennungsfelder vor Pruefung
029480******************************************************************
029490 Z100-LIMPA-CAMPOS.
029500     MOVE ZERO TO LINK-RC
029510     MOVE SPACES TO W-DUMMY.
029520 Z100-LIMPA-FIM.
029530     EXIT.
