000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTAABR0O.
000400 AUTHOR. W. GRUBER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-03-04.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-05-09
001200* Letzte Version   :: C.02.00
001300* Kurzbeschreibung :: Treiber fuer PTAABR0M (ABRIR-SESSAO)
001400* Auftrag          :: PTANEW-2
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1986-03-04 | wg   | Neuerstellung                     *
002200* A.01.00 | 1990-05-17 | mr   | Dauer aus ABRENTR optional, sonst  *
002300*         |            |      | Default durch PTAABR0M            *
002400* B.00.00 | 1995-02-28 | hb   | ENTER TAL "TIME" ersetzt durch     *
002500*         |            |      | ACCEPT FROM DATE/TIME             *
002600* C.00.00 | 1998-12-21 | wg   | Jahr-2000: Jahrhundert-Fenster bei *
002700*         |            |      | ACCEPT FROM DATE abgesichert       *
002800* C.01.00 | 1999-02-02 | hb   | Test Jahrtausendwechsel erfolgreich*
002850* C.02.00 | 2000-05-09 | mr   | Abbruchzweig A100-SAIDA eingezogen *
002860*         |            |      | und Arbeitsfelder-Reset in eigene  *
002870*         |            |      | Hilfsroutine Z100 ausgelagert      *
002900*----------------------------------------------------------------*
003000*
003100* Programmbeschreibung
003200* --------------------
003300* Laedt PAUTFILE vollstaendig in PTA-TABELA, liest nacheinander die
003400* Eroeffnungsantraege aus ABRENTR (ID-PAUTA + optionale Dauer in
003500* Minuten) und ruft fuer jeden Antrag PTAABR0M auf. Aktuelles Datum
003600* und Uhrzeit werden hier per ACCEPT ermittelt und dem Modul
003700* mitgegeben. Am Ende wird PTA-TABELA komplett zurueckgeschrieben.
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS PTA-ALPHA IS "0123456789"
004600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004700                      " -"
004800     UPSI-0 IS PTA-VERSAO-FLAG
004900         ON STATUS IS PTA-MOSTRA-VERSAO.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PAUTFILE ASSIGN TO PAUTFILE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FILE-STATUS.
005600
005700     SELECT ABRENTR  ASSIGN TO ABRENTR
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FILE-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  PAUTFILE
006500     RECORD CONTAINS 62 CHARACTERS.
006600 01  PTA-REG-FILE-FD             PIC X(62).
006700
006800 FD  ABRENTR
006900     RECORD CONTAINS 24 CHARACTERS.
007000 01  ABR-REG-ENTRADA.
007100     05  ABR-ENT-ID-PAUTA        PIC X(20).
007200     05  ABR-ENT-DURACAO-MIN     PIC 9(04).
007300
007400 WORKING-STORAGE SECTION.
007500*--------------------------------------------------------------------*
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007700*--------------------------------------------------------------------*
007800 01          COMP-FELDER.
007900     05      C4-I1               PIC S9(04) COMP.
008000
008100     05      C4-X.
008200      10                         PIC X VALUE LOW-VALUE.
008300      10     C4-X2               PIC X.
008400     05      C4-NUM REDEFINES C4-X
008500                                 PIC S9(04) COMP.
008600
008700     05      ABR-TOT-ABERTAS     PIC S9(04) COMP VALUE ZERO.
008800     05      ABR-TOT-RECUSADAS   PIC S9(04) COMP VALUE ZERO.
008900     05      ABR-TOT-ERROS       PIC S9(04) COMP VALUE ZERO.
009000     05      FILLER              PIC X(01).
009100
009200*--------------------------------------------------------------------*
009300* Display-Felder: Praefix D
009400*--------------------------------------------------------------------*
009500 01          DISPLAY-FELDER.
009600     05      D-NUM4              PIC  9(04).
009700     05      FILLER              PIC X(01).
009800
009900*--------------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K
010100*--------------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300     05      K-MODUL             PIC X(08) VALUE "PTAABR0O".
010400     05      FILLER              PIC X(01).
010500
010600*--------------------------------------------------------------------*
010700* Datum/Uhrzeit der Systemuhr (Jahrhundert-Fenster: Jahre 00-49
010800* gelten als 2000-2049, 50-99 als 1950-1999 - siehe Aenderung
010900* C.00.00)
011000*--------------------------------------------------------------------*
011100 01          W-SYSDATUM.
011200     05      W-SYS-JJ            PIC 9(02).
011300     05      W-SYS-MM            PIC 9(02).
011400     05      W-SYS-DD            PIC 9(02).
011500 01          W-DATA-COMPLETA.
011600     05      W-SYS-SECULO        PIC 9(02).
011700     05      W-SYS-JJ2           PIC 9(02).
011800     05      W-SYS-MM2           PIC 9(02).
011900     05      W-SYS-DD2           PIC 9(02).
012000 01          W-DATA-COMPLETA-TS REDEFINES W-DATA-COMPLETA
012100                                 PIC 9(08).
012200 01          W-SYSHORA.
012300     05      W-SYS-HH            PIC 9(02).
012400     05      W-SYS-MI            PIC 9(02).
012500     05      W-SYS-SS            PIC 9(02).
012600     05      FILLER              PIC 9(02).
012700 01          W-SYSHORA-TS REDEFINES W-SYSHORA
012800                                 PIC 9(08).
012900 01          W-HORA-SAIDA.
013000     05      W-HORA-SAIDA-GRP.
013100         10  W-HS-HH             PIC 9(02).
013200         10  W-HS-MI             PIC 9(02).
013300         10  W-HS-SS             PIC 9(02).
013400     05      W-HORA-SAIDA-TS REDEFINES W-HORA-SAIDA-GRP
013500                                 PIC 9(06).
013600
013700*----------------------------------------------------------------*
013800* Conditional-Felder
013900*----------------------------------------------------------------*
014000 01          SCHALTER.
014100     05      FILE-STATUS         PIC X(02).
014200          88 FILE-OK                         VALUE "00".
014300          88 FILE-NOK                        VALUE "01" THRU "99".
014400     05      REC-STAT REDEFINES  FILE-STATUS.
014500        10   FILE-STATUS1        PIC X.
014600          88 FILE-EOF                        VALUE "1".
014700        10                       PIC X.
014800
014900     05      ABR-LEITURA-FLAG    PIC 9      VALUE ZERO.
015000          88 ABR-HA-MAIS-ENTRADA            VALUE ZERO.
015100          88 ABR-FIM-ENTRADA                VALUE 1.
015200
015300     05      PRG-STATUS          PIC 9      VALUE ZERO.
015400          88 PRG-OK                         VALUE ZERO.
015500          88 PRG-ABBRUCH                    VALUE 1.
015600     05      FILLER              PIC X(01).
015700
015800*--------------------------------------------------------------------*
015900* weitere Arbeitsfelder
016000*--------------------------------------------------------------------*
016100 01          WORK-FELDER.
016200     05      W-DUMMY             PIC X(02).
016300     05      FILLER              PIC X(01).
016400 01          ZEILE               PIC X(80) VALUE SPACES.
016500
016600*--------------------------------------------------------------------*
016700* Uebergabe an PTAABR0M
016800*--------------------------------------------------------------------*
016900 01     LINK-REC.
017000    05  LINK-HDR.
017100     10 LINK-ID-PAUTA           PIC X(20).
017200     10 LINK-DURACAO-MIN        PIC S9(04) COMP.
017300     10 LINK-DATA-ATUAL         PIC 9(08).
017400     10 LINK-HORA-ATUAL         PIC 9(06).
017500     10 LINK-RC                 PIC S9(04) COMP.
017600    05  FILLER                  PIC X(01).
017700
017800     COPY PTAU010C.
017900
018000 PROCEDURE DIVISION.
018100******************************************************************
018200* Steuerungs-Section
018300******************************************************************
018400 A100-STEUERUNG SECTION.
018500 A100-00.
018600     IF  PTA-MOSTRA-VERSAO
018700         DISPLAY K-MODUL " vom: " "1999-02-02"
018750         GO TO A100-SAIDA
018900     END-IF
019000
019100     PERFORM B000-VORLAUF
019200     IF  PRG-ABBRUCH
019300         CONTINUE
019400     ELSE
019500         PERFORM B100-VERARBEITUNG
019600     END-IF
019700     PERFORM B090-ENDE
019750 A100-SAIDA.
019800     STOP RUN
019900     .
020000 A100-99.
020100     EXIT.
020200
020300******************************************************************
020400* Vorlauf: PAUTFILE laden, Systemuhr lesen, ABRENTR oeffnen
020500******************************************************************
020600 B000-VORLAUF SECTION.
020700 B000-00.
020750     PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
020800     PERFORM F100-CARREGA-PAUTFILE
020900     IF  PRG-ABBRUCH
021000         EXIT SECTION
021100     END-IF
021200
021300     PERFORM F200-LE-RELOGIO
021400
021500     OPEN INPUT ABRENTR
021600     IF  NOT FILE-OK
021700         DISPLAY "PTAABR0O: ERRO AO ABRIR ABRENTR, STATUS="
021800                 FILE-STATUS
021900         SET PRG-ABBRUCH TO TRUE
022000     END-IF
022100     .
022200 B000-99.
022300     EXIT.
022400
022500******************************************************************
022600* Systemdatum/-uhrzeit lesen und Jahrhundert-Fenster anwenden
022700******************************************************************
022800 F200-LE-RELOGIO SECTION.
022900 F200-00.
023000     ACCEPT W-SYSDATUM FROM DATE
023100     ACCEPT W-SYSHORA  FROM TIME
023200
023300     IF  W-SYS-JJ < 50
023400         MOVE 20 TO W-SYS-SECULO
023500     ELSE
023600         MOVE 19 TO W-SYS-SECULO
023700     END-IF
023800     MOVE W-SYS-JJ TO W-SYS-JJ2
023900     MOVE W-SYS-MM TO W-SYS-MM2
024000     MOVE W-SYS-DD TO W-SYS-DD2
024100
024200     MOVE W-DATA-COMPLETA-TS TO LINK-DATA-ATUAL
024300
024400     MOVE W-SYS-HH TO W-HS-HH
024500     MOVE W-SYS-MI TO W-HS-MI
024600     MOVE W-SYS-SS TO W-HS-SS
024700     MOVE W-HORA-SAIDA-TS TO LINK-HORA-ATUAL
024800     .
024900 F200-99.
025000     EXIT.
025100
025200******************************************************************
025300* Verarbeitung: je ein CALL PTAABR0M pro Antrag aus ABRENTR
025400******************************************************************
025500 B100-VERARBEITUNG SECTION.
025600 B100-00.
025700     SET ABR-HA-MAIS-ENTRADA TO TRUE
025800     PERFORM C000-LE-ENTRADA
025900
026000     PERFORM C100-PROCESSA-ENTRADA
026100         UNTIL ABR-FIM-ENTRADA
026200
026300     CLOSE ABRENTR
026400     .
026500 B100-99.
026600     EXIT.
026700
026800 C000-LE-ENTRADA SECTION.
026900 C000-00.
027000     READ ABRENTR
027100         AT END SET ABR-FIM-ENTRADA TO TRUE
027200     END-READ
027300     .
027400 C000-99.
027500     EXIT.
027600
027700 C100-PROCESSA-ENTRADA SECTION.
027800 C100-00.
027900     MOVE ABR-ENT-ID-PAUTA    TO LINK-ID-PAUTA
028000     MOVE ABR-ENT-DURACAO-MIN TO LINK-DURACAO-MIN
028100     MOVE ZERO                TO LINK-RC
028200
028300     CALL "PTAABR0M" USING LINK-REC, PTA-TABELA
028400
028500     EVALUATE LINK-RC
028600         WHEN ZERO
028700             ADD 1 TO ABR-TOT-ABERTAS
028800         WHEN 9
028900             ADD 1 TO ABR-TOT-ERROS
029000         WHEN OTHER
029100             ADD 1 TO ABR-TOT-RECUSADAS
029200     END-EVALUATE
029300
029400     PERFORM C000-LE-ENTRADA
029500     .
029600 C100-99.
029700     EXIT.
029800
029900******************************************************************
030000* Carrega PAUTFILE vollstaendig in PTA-TABELA
030100******************************************************************
030200 F100-CARREGA-PAUTFILE SECTION.
030300 F100-00.
030400     MOVE ZERO TO PTA-MAX-OCOR
030500
030600     OPEN INPUT PAUTFILE
030700     IF  NOT FILE-OK
030800         DISPLAY "PTAABR0O: ERRO AO ABRIR PAUTFILE, STATUS="
030900                 FILE-STATUS
031000         SET PRG-ABBRUCH TO TRUE
031100         EXIT SECTION
031200     END-IF
031300
031400     READ PAUTFILE INTO PTA-REG-FILE
031500         AT END SET FILE-EOF TO TRUE
031600     END-READ
031700
031800     PERFORM F110-LE-PAUTA UNTIL FILE-EOF
031900
032000     CLOSE PAUTFILE
032100     .
032200 F100-99.
032300     EXIT.
032400
032500 F110-LE-PAUTA SECTION.
032600 F110-00.
032700     ADD 1 TO PTA-MAX-OCOR
032800     SET PTA-IDX TO PTA-MAX-OCOR
032900     MOVE PTAF-ID-PAUTA        TO PTA-ID-PAUTA(PTA-IDX)
033000     MOVE PTAF-STATUS          TO PTA-STATUS(PTA-IDX)
033100     MOVE PTAF-INICIO-DATA     TO PTA-INICIO-DATA(PTA-IDX)
033200     MOVE PTAF-INICIO-HORA     TO PTA-INICIO-HORA(PTA-IDX)
033300     MOVE PTAF-FIM-DATA        TO PTA-FIM-DATA(PTA-IDX)
033400     MOVE PTAF-FIM-HORA        TO PTA-FIM-HORA(PTA-IDX)
033500
033600     READ PAUTFILE INTO PTA-REG-FILE
033700         AT END SET FILE-EOF TO TRUE
033800     END-READ
033900     .
034000 F110-99.
034100     EXIT.
034200
034300******************************************************************
034400* Nachlauf: PAUTFILE zurueckschreiben, Kontrollzeilen anzeigen
034500******************************************************************
034600 B090-ENDE SECTION.
034700 B090-00.
034800     IF  PRG-ABBRUCH
034900         DISPLAY ">>> PTAABR0O: VERARBEITUNG ABGEBROCHEN <<<"
035000         EXIT SECTION
035100     END-IF
035200
035300     PERFORM G100-GRAVA-PAUTFILE
035400
035500     MOVE ABR-TOT-ABERTAS TO D-NUM4
035600     MOVE SPACES TO ZEILE
035700     STRING "PTAABR0O ABERTAS: "    DELIMITED BY SIZE,
035800            D-NUM4                 DELIMITED BY SIZE
035900       INTO ZEILE
036000     DISPLAY ZEILE
036100
036200     MOVE ABR-TOT-RECUSADAS TO D-NUM4
036300     MOVE SPACES TO ZEILE
036400     STRING "PTAABR0O RECUSADAS: "  DELIMITED BY SIZE,
036500            D-NUM4                 DELIMITED BY SIZE
036600       INTO ZEILE
036700     DISPLAY ZEILE
036800
036900     MOVE ABR-TOT-ERROS TO D-NUM4
037000     MOVE SPACES TO ZEILE
037100     STRING "PTAABR0O ERROS: "      DELIMITED BY SIZE,
037200            D-NUM4                 DELIMITED BY SIZE
037300       INTO ZEILE
037400     DISPLAY ZEILE
037500     .
037600 B090-99.
037700     EXIT.
037800
037900******************************************************************
038000* Grava PTA-TABELA komplett nach PAUTFILE
038100******************************************************************
038200 G100-GRAVA-PAUTFILE SECTION.
038300 G100-00.
038400     OPEN OUTPUT PAUTFILE
038500     IF  NOT FILE-OK
038600         DISPLAY "PTAABR0O: ERRO AO ABRIR PAUTFILE P/ GRAVACAO"
038700         EXIT SECTION
038800     END-IF
038900
039000     IF  PTA-MAX-OCOR > ZERO
039100         PERFORM G110-GRAVA-OCOR
039200             VARYING PTA-IDX FROM 1 BY 1
039300                 UNTIL PTA-IDX > PTA-MAX-OCOR
039400     END-IF
039500
039600     CLOSE PAUTFILE
039700     .
039800 G100-99.
039900     EXIT.
040000
040100 G110-GRAVA-OCOR SECTION.
040200 G110-00.
040300     MOVE PTA-ID-PAUTA(PTA-IDX)    TO PTAF-ID-PAUTA
040400     MOVE PTA-STATUS(PTA-IDX)      TO PTAF-STATUS
040500     MOVE PTA-INICIO-DATA(PTA-IDX) TO PTAF-INICIO-DATA
040600     MOVE PTA-INICIO-HORA(PTA-IDX) TO PTAF-INICIO-HORA
040700     MOVE PTA-FIM-DATA(PTA-IDX)    TO PTAF-FIM-DATA
040800     MOVE PTA-FIM-HORA(PTA-IDX)    TO PTAF-FIM-HORA
040900     WRITE PTA-REG-FILE-FD FROM PTA-REG-FILE
041000     .
041100 G110-99.
041200     EXIT.
041250
041260******************************************************************
041270* Hilfsroutine: Ruecksetzen der Arbeitsfelder vor Programmstart
041280******************************************************************
041290 Z100-LIMPA-CAMPOS.
041300     MOVE ZERO TO PRG-STATUS
041310     MOVE SPACES TO W-DUMMY.
041320 Z100-LIMPA-FIM.
041330     EXIT.
