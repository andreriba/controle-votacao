000100      *--------------------------------------------------------------*
000200      * PTAU030C      -- Ersatz fuer den externen CPF-Gueltigkeits-
000300      *                  dienst, der frueher per Ferndialog ange-
000400      *                  sprochen wurde. Tabelle CPF-TABELA wird
000500      *                  aus CPFEFILE vollstaendig vorgeladen; ein CPF,
000600      *                  das dort fehlt, gilt als "nicht gefunden".
000700      *   Stand      :: 1986-02-11
000800      *   Gepflegt in :: PTAVOT0O, PTAVOT0M
000900      *--------------------------------------------------------------*
001000       01  CPF-TABELA.
001100           05  CPF-MAX-OCOR        PIC S9(04) COMP VALUE ZERO.
001200           05  CPF-OCOR OCCURS 1000 TIMES
001300                        INDEXED BY CPF-IDX.
001400               10  CPF-NUMERO          PIC X(11).
001500               10  CPF-FLAG-HABIL      PIC X(01).
001600                   88  CPF-HABILITADO      VALUE "Y".
001700                   88  CPF-INABILITADO     VALUE "N".
001800               10  FILLER              PIC X(04).
001900
002000      *--------------------------------------------------------------*
002100      * Satzbild fuer CPFEFILE (nur Lesen).
002200      * Feldlaengen: 11+1 = 12, plus Reserve 4.
002300      *--------------------------------------------------------------*
002400       01  CPF-REG-FILE.
002500           05  CPFF-NUMERO         PIC X(11).
002600           05  CPFF-FLAG-HABIL     PIC X(01).
002700           05  FILLER              PIC X(04).
