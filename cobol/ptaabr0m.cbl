000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTAABR0M.
000400 AUTHOR. W. GRUBER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-03-04.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-05-09
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Modul fuer ABRIR-SESSAO (Abstimmungssitzung
001400*                      einer Pauta eroeffnen)
001500* Auftrag          :: PTANEW-2
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1986-03-04 | wg   | Neuerstellung                     *
002300* A.01.00 | 1987-09-22 | hb   | Regel "nur eine offene Pauta"      *
002400*         |            |      | ergaenzt                          *
002500* A.02.00 | 1990-05-17 | mr   | Dauer-Default konfigurierbar       *
002600*         |            |      | (K-DURACAO-DEFAULT)               *
002700* B.00.00 | 1993-11-08 | wg   | FIM-SESSAO-Berechnung als eigene   *
002800*         |            |      | Section D100 ausgelagert          *
002900* B.01.00 | 1996-07-12 | hb   | Schaltjahr-Pruefung korrigiert     *
003000*         |            |      | (durch 100 teilbar, Ausnahme 400)  *
003100* C.00.00 | 1998-06-03 | mr   | Vorarbeit Jahr-2000: Jahresfeld    *
003200*         |            |      | 4-stellig, Schaltjahrformel bleibt *
003300* C.01.00 | 1998-12-21 | wg   | Jahr-2000: Jahreswechsel bei       *
003400*         |            |      | D110-AVANCA-DIA getestet           *
003500* C.02.00 | 1999-02-02 | hb   | Test Jahrtausendwechsel erfolgreich*
003550* C.03.00 | 2000-05-09 | mr   | Abbruchzweig A100-SAIDA eingezogen *
003560*         |            |      | und Kennungsfeld-Reset in eigene   *
003570*         |            |      | Hilfsroutine Z100 ausgelagert      *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Sucht LINK-ID-PAUTA in PTA-TABELA. Ist irgendeine andere Pauta
004100* bereits ABERTA, wird die Eroeffnung abgelehnt (nur eine offene
004200* Pauta je Vollversammlung). Ist die Pauta selbst FECHADA, wird die
004300* Eroeffnung ebenfalls abgelehnt. Sonst wird INICIO-SESSAO mit dem
004400* vom Treiber gelieferten aktuellen Datum/Uhrzeit belegt und
004500* FIM-SESSAO durch Addition von LINK-DURACAO-MIN (oder, falls Null
004600* uebergeben, K-DURACAO-DEFAULT) Minuten ermittelt.
004700*
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS PTA-ALPHA IS "0123456789"
005400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                      " -"
005600     UPSI-0 IS PTA-VERSAO-FLAG
005700         ON STATUS IS PTA-MOSTRA-VERSAO.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006800*--------------------------------------------------------------------*
006900 01          COMP-FELDER.
007000     05      C4-DIAS-SOMAR       PIC S9(04) COMP.
007100     05      C4-ANO              PIC S9(04) COMP.
007200     05      C4-MES              PIC S9(04) COMP.
007300     05      C4-DIA              PIC S9(04) COMP.
007400     05      C4-I1               PIC S9(04) COMP.
007500     05      C4-REM-4            PIC S9(04) COMP.
007600     05      C4-REM-100          PIC S9(04) COMP.
007700     05      C4-REM-400          PIC S9(04) COMP.
007800     05      C4-DUMMY            PIC S9(04) COMP.
007900
008000     05      C4-X.
008100      10                         PIC X VALUE LOW-VALUE.
008200      10     C4-X2               PIC X.
008300     05      C4-NUM REDEFINES C4-X
008400                                 PIC S9(04) COMP.
008500
008600     05      C9-MIN-TOTAL        PIC S9(09) COMP.
008700     05      FILLER              PIC X(01).
008800
008900*--------------------------------------------------------------------*
009000* Display-Felder: Praefix D
009100*--------------------------------------------------------------------*
009200 01          DISPLAY-FELDER.
009300     05      D-NUM4              PIC -9(04).
009400     05      FILLER              PIC X(01).
009500
009600*--------------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08) VALUE "PTAABR0M".
010100     05      K-DURACAO-DEFAULT   PIC S9(04) COMP VALUE 1.
010200     05      FILLER              PIC X(01).
010300
010400*--------------------------------------------------------------------*
010500* Tabela de dias por mes (meses nao-bissextos); a posicao 2
010600* (Fevereiro) e corrigida em tempo de execucao por
010700* D120-FEVEREIRO-BISSEXTO.
010800*--------------------------------------------------------------------*
010900 01          W-TABELA-MESES-VALORES.
011000     05      FILLER              PIC 9(02) VALUE 31.
011100     05      FILLER              PIC 9(02) VALUE 28.
011200     05      FILLER              PIC 9(02) VALUE 31.
011300     05      FILLER              PIC 9(02) VALUE 30.
011400     05      FILLER              PIC 9(02) VALUE 31.
011500     05      FILLER              PIC 9(02) VALUE 30.
011600     05      FILLER              PIC 9(02) VALUE 31.
011700     05      FILLER              PIC 9(02) VALUE 31.
011800     05      FILLER              PIC 9(02) VALUE 30.
011900     05      FILLER              PIC 9(02) VALUE 31.
012000     05      FILLER              PIC 9(02) VALUE 30.
012100     05      FILLER              PIC 9(02) VALUE 31.
012200 01          W-TABELA-MESES REDEFINES W-TABELA-MESES-VALORES.
012300     05      W-DIAS-MES OCCURS 12 TIMES
012400                                 PIC 9(02).
012500
012600*--------------------------------------------------------------------*
012700* Arbeitsfelder fuer den Abbau von LINK-DATA-ATUAL/LINK-HORA-ATUAL
012800* in ihre Bestandteile (Jahr/Monat/Tag bzw. Stunde/Minute/Sekunde).
012900*--------------------------------------------------------------------*
013000 01          W-DATA-ATUAL-WORK.
013100     05      W-DATA-ATUAL-GRP.
013200         10  W-ANO-ATUAL         PIC 9(04).
013300         10  W-MES-ATUAL         PIC 9(02).
013400         10  W-DIA-ATUAL         PIC 9(02).
013500     05      W-DATA-ATUAL-TS REDEFINES W-DATA-ATUAL-GRP
013600                                 PIC 9(08).
013700
013800 01          W-HORA-ATUAL-WORK.
013900     05      W-HORA-ATUAL-GRP.
014000         10  W-HH-ATUAL          PIC 9(02).
014100         10  W-MM-ATUAL          PIC 9(02).
014200         10  W-SS-ATUAL          PIC 9(02).
014300     05      W-HORA-ATUAL-TS REDEFINES W-HORA-ATUAL-GRP
014400                                 PIC 9(06).
014500
014600*--------------------------------------------------------------------*
014700* Resultado do calculo de FIM-SESSAO
014800*--------------------------------------------------------------------*
014900 01          W-FIM-CALCULADO.
015000     05      FIM-DATA-CALCULADA.
015100         10  FIM-ANO-CALCULADO   PIC 9(04).
015200         10  FIM-MES-CALCULADO   PIC 9(02).
015300         10  FIM-DIA-CALCULADO   PIC 9(02).
015400     05      FIM-HORA-CALCULADA.
015500         10  FIM-HH-CALCULADO    PIC 9(02).
015600         10  FIM-MM-CALCULADO    PIC 9(02).
015700         10  FIM-SS-CALCULADO    PIC 9(02).
015800     05      FILLER              PIC X(01).
015900
016000*----------------------------------------------------------------*
016100* Conditional-Felder
016200*----------------------------------------------------------------*
016300 01          SCHALTER.
016400     05      PTA-ACHADO-FLAG     PIC 9      VALUE ZERO.
016500          88 PTA-NAO-ENCONTRADA             VALUE ZERO.
016600          88 PTA-ENCONTRADA                 VALUE 1.
016700
016800     05      PTA-ABERTA-FLAG     PIC 9      VALUE ZERO.
016900          88 PTA-NENHUMA-ABERTA             VALUE ZERO.
017000          88 PTA-ALGUMA-ABERTA              VALUE 1.
017100
017200     05      PRG-STATUS          PIC 9      VALUE ZERO.
017300          88 PRG-OK                         VALUE ZERO.
017400          88 PRG-ABBRUCH                    VALUE 1.
017500     05      FILLER              PIC X(01).
017600
017700*--------------------------------------------------------------------*
017800* weitere Arbeitsfelder
017900*--------------------------------------------------------------------*
018000 01          WORK-FELDER.
018100     05      W-DUMMY             PIC X(02).
018200     05      FILLER              PIC X(01).
018300
018400 LINKAGE SECTION.
018500*-->    Uebergabe aus Treiberprogramm PTAABR0O
018600 01     LINK-REC.
018700    05  LINK-HDR.
018800*       ID-PAUTA der zu eroeffnenden Pauta
018900     10 LINK-ID-PAUTA           PIC X(20).
019000*       0 = keine Dauer uebergeben (K-DURACAO-DEFAULT verwenden)
019100     10 LINK-DURACAO-MIN        PIC S9(04) COMP.
019200*       aktuelles Datum/Uhrzeit, vom Treiber per ACCEPT ermittelt
019300     10 LINK-DATA-ATUAL         PIC 9(08).
019400     10 LINK-HORA-ATUAL         PIC 9(06).
019500*       Rueckgabecode
019600*       0=ABERTA  1=NAO-ENCONTRADA  2=JA-ABERTA  3=FECHADA  9=ERRO
019700     10 LINK-RC                 PIC S9(04) COMP.
019800    05  FILLER                  PIC X(01).
019900
020000     COPY PTAU010C.
020100
020200 PROCEDURE DIVISION USING LINK-REC, PTA-TABELA.
020300******************************************************************
020400* Steuerungs-Section
020500******************************************************************
020600 A100-STEUERUNG SECTION.
020700 A100-00.
020800     IF  PTA-MOSTRA-VERSAO
020900         DISPLAY K-MODUL " vom: " "1999-02-02"
020950         GO TO A100-SAIDA
021100     END-IF
021200
021300     PERFORM B100-VERARBEITUNG
021350 A100-SAIDA.
021400     EXIT PROGRAM
021500     .
021600 A100-99.
021700     EXIT.
021800
021900******************************************************************
022000* Verarbeitung ABRIR-SESSAO
022100******************************************************************
022200 B100-VERARBEITUNG SECTION.
022300 B100-00.
022350     PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
022500     PERFORM C000-BUSCA-PAUTA
022600
022700     IF  PTA-NAO-ENCONTRADA
022800         MOVE 1 TO LINK-RC
022900         EXIT SECTION
023000     END-IF
023100
023200     PERFORM C100-VERIFICA-ABERTA
023300     IF  PTA-ALGUMA-ABERTA
023400         MOVE 2 TO LINK-RC
023500         EXIT SECTION
023600     END-IF
023700
023800     IF  PTA-FECHADA(PTA-IDX)
023900         MOVE 3 TO LINK-RC
024000         EXIT SECTION
024100     END-IF
024200
024300     PERFORM D100-CALCULA-FIM-SESSAO
024400     PERFORM C200-GRAVA-ABERTURA
024500     MOVE ZERO TO LINK-RC
024600     .
024700 B100-99.
024800     EXIT.
024900
025000******************************************************************
025100* Direktsuche LINK-ID-PAUTA; PTA-IDX bleibt auf dem Treffer stehen
025200******************************************************************
025300 C000-BUSCA-PAUTA SECTION.
025400 C000-00.
025500     SET PTA-NAO-ENCONTRADA TO TRUE
025600     IF  PTA-MAX-OCOR > ZERO
025700         PERFORM C010-COMPARA-OCOR
025800             VARYING PTA-IDX FROM 1 BY 1
025900                 UNTIL PTA-IDX > PTA-MAX-OCOR
026000                    OR PTA-ENCONTRADA
026100     END-IF
026200     IF  PTA-NAO-ENCONTRADA
026300         SET PTA-IDX TO 1
026400     END-IF
026500     .
026600 C000-99.
026700     EXIT.
026800
026900 C010-COMPARA-OCOR SECTION.
027000 C010-00.
027100     IF  PTA-ID-PAUTA(PTA-IDX) = LINK-ID-PAUTA
027200         SET PTA-ENCONTRADA TO TRUE
027300     END-IF
027400     .
027500 C010-99.
027600     EXIT.
027700
027800******************************************************************
027900* Sucht QUALQUER Pauta com STATUS = ABERTA (Regel: apenas uma
028000* pauta aberta para toda a assembleia)
028100******************************************************************
028200 C100-VERIFICA-ABERTA SECTION.
028300 C100-00.
028400     SET PTA-NENHUMA-ABERTA TO TRUE
028500     IF  PTA-MAX-OCOR > ZERO
028600         PERFORM C110-COMPARA-STATUS
028700             VARYING C4-I1 FROM 1 BY 1
028800                 UNTIL C4-I1 > PTA-MAX-OCOR
028900                    OR PTA-ALGUMA-ABERTA
029000     END-IF
029100     .
029200 C100-99.
029300     EXIT.
029400
029500 C110-COMPARA-STATUS SECTION.
029600 C110-00.
029700     IF  PTA-ABERTA(C4-I1)
029800         SET PTA-ALGUMA-ABERTA TO TRUE
029900     END-IF
030000     .
030100 C110-99.
030200     EXIT.
030300
030400******************************************************************
030500* Grava INICIO-SESSAO / FIM-SESSAO / STATUS = ABERTA
030600******************************************************************
030700 C200-GRAVA-ABERTURA SECTION.
030800 C200-00.
030900     MOVE LINK-DATA-ATUAL       TO PTA-INICIO-DATA(PTA-IDX)
031000     MOVE LINK-HORA-ATUAL       TO PTA-INICIO-HORA(PTA-IDX)
031100     MOVE FIM-DATA-CALCULADA    TO PTA-FIM-DATA(PTA-IDX)
031200     MOVE FIM-HORA-CALCULADA    TO PTA-FIM-HORA(PTA-IDX)
031300     SET PTA-ABERTA(PTA-IDX) TO TRUE
031400     .
031500 C200-99.
031600     EXIT.
031700
031800******************************************************************
031900* D100: FIM-SESSAO = INICIO-SESSAO + DURACAO (Minuten)
032000******************************************************************
032100 D100-CALCULA-FIM-SESSAO SECTION.
032200 D100-00.
032300     IF  LINK-DURACAO-MIN = ZERO
032400         MOVE K-DURACAO-DEFAULT TO LINK-DURACAO-MIN
032500     END-IF
032600
032700     MOVE LINK-DATA-ATUAL TO W-DATA-ATUAL-TS
032800     MOVE LINK-HORA-ATUAL TO W-HORA-ATUAL-TS
032900     MOVE W-ANO-ATUAL TO C4-ANO
033000     MOVE W-MES-ATUAL TO C4-MES
033100     MOVE W-DIA-ATUAL TO C4-DIA
033200
033300     COMPUTE C9-MIN-TOTAL =
033400             (W-HH-ATUAL * 60) + W-MM-ATUAL + LINK-DURACAO-MIN
033500
033600     DIVIDE C9-MIN-TOTAL BY 1440
033700         GIVING C4-DIAS-SOMAR
033800         REMAINDER C9-MIN-TOTAL
033900
034000     DIVIDE C9-MIN-TOTAL BY 60
034100         GIVING FIM-HH-CALCULADO
034200         REMAINDER FIM-MM-CALCULADO
034300
034400     IF  C4-DIAS-SOMAR > ZERO
034500         PERFORM D110-AVANCA-DIA
034600             VARYING C4-I1 FROM 1 BY 1
034700                 UNTIL C4-I1 > C4-DIAS-SOMAR
034800     END-IF
034900
035000     MOVE C4-ANO      TO FIM-ANO-CALCULADO
035100     MOVE C4-MES      TO FIM-MES-CALCULADO
035200     MOVE C4-DIA      TO FIM-DIA-CALCULADO
035300     MOVE W-SS-ATUAL  TO FIM-SS-CALCULADO
035400     .
035500 D100-99.
035600     EXIT.
035700
035800******************************************************************
035900* Avanca um dia no calendario (C4-ANO/C4-MES/C4-DIA), respeitando
036000* o tamanho do mes corrente e o ano bissexto
036100******************************************************************
036200 D110-AVANCA-DIA SECTION.
036300 D110-00.
036400     PERFORM D120-FEVEREIRO-BISSEXTO
036500
036600     ADD 1 TO C4-DIA
036700     IF  C4-DIA > W-DIAS-MES(C4-MES)
036800         MOVE 1 TO C4-DIA
036900         ADD 1 TO C4-MES
037000         IF  C4-MES > 12
037100             MOVE 1 TO C4-MES
037200             ADD 1 TO C4-ANO
037300         END-IF
037400     END-IF
037500     .
037600 D110-99.
037700     EXIT.
037800
037900******************************************************************
038000* Corrige W-DIAS-MES(2) fuer 29 em ano bissexto, 28 caso contrario.
038100* Regra: divisivel por 4 e (nao divisivel por 100 ou divisivel
038200* por 400) - ver mudanca B.01.00 acima.
038300******************************************************************
038400 D120-FEVEREIRO-BISSEXTO SECTION.
038500 D120-00.
038600     DIVIDE C4-ANO BY 4   GIVING C4-DUMMY REMAINDER C4-REM-4
038700     DIVIDE C4-ANO BY 100 GIVING C4-DUMMY REMAINDER C4-REM-100
038800     DIVIDE C4-ANO BY 400 GIVING C4-DUMMY REMAINDER C4-REM-400
038900
039000     IF  C4-REM-4 = ZERO
039100     AND (C4-REM-100 NOT = ZERO OR C4-REM-400 = ZERO)
039200         MOVE 29 TO W-DIAS-MES(2)
039300     ELSE
039400         MOVE 28 TO W-DIAS-MES(2)
039500     END-IF
039600     .
039700 D120-99.
039800     EXIT.
039850
039860******************************************************************
039870* Hilfsroutine: Ruecksetzen der Kennungsfelder vor Pruefung
039880******************************************************************
039890 Z100-LIMPA-CAMPOS.
039900     MOVE ZERO TO LINK-RC
039910     MOVE SPACES TO W-DUMMY.
039920 Z100-LIMPA-FIM.
039930     EXIT.
