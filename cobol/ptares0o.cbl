000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTARES0O.
000400 AUTHOR. H. BRANDSTETTER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-05-09.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-07-11
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Treiber fuer PTARES0M (RESULTADO-PAUTA)
001400* Auftrag          :: PTANEW-4
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1986-05-09 | hb   | Neuerstellung                     *
002200* A.01.00 | 1990-01-23 | mr   | Pruefung NAO_ENCONTRADA/FECHADA    *
002300*         |            |      | ins Treiberprogramm verlagert      *
002400*         |            |      | (siehe B.00.00 in PTARES0M)       *
002500* B.00.00 | 1994-03-11 | wg   | Kontrollzeile auf Format SIM/NAO   *
002600*         |            |      | mit fuehrenden Nullen umgestellt   *
002700* C.00.00 | 1998-12-21 | hb   | Jahr-2000: keine Datenfelder       *
002800*         |            |      | betroffen, nur Pruefvermerk       *
002900* C.01.00 | 1999-02-22 | mr   | Test Jahrtausendwechsel erfolgreich*
002950* C.02.00 | 1999-04-09 | wg   | Fachabteilung bemaengelt zwei      *
002960*         |            |      | Kontrollzeilen je Pauta - SIM und *
002970*         |            |      | NAO jetzt auf EINER Zeile          *
002980* C.03.00 | 2000-07-11 | hb   | Abbruchzweig A100-SAIDA eingezogen *
002985*         |            |      | und Arbeitsfelder-Reset in eigene  *
002990*         |            |      | Hilfsroutine Z100 ausgelagert      *
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400* Liest genau einen Anfrage-Satz (ID-PAUTA) aus RESENTR. Laedt
003500* PAUTFILE und VOTAFILE vollstaendig (nur lesend) und sucht die
003600* angefragte Pauta in PTA-TABELA. Fehlt sie, wird NAO_ENCONTRADA
003700* gemeldet; ist sie noch nicht FECHADA, wird NAO_FECHADA gemeldet
003800* (das Ergebnis steht laut Fachkonzept erst nach Sitzungsschluss
003900* zur Verfuegung). Andernfalls wird PTARES0M aufgerufen und die
004000* Kontrollzeile RESULTADO PAUTA ... SIM: ... NAO: ... angezeigt.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700    C01 IS TOP-OF-FORM
004800    CLASS PTA-ALPHA IS "0123456789"
004900                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                     " -"
005100    UPSI-0 IS PTA-VERSAO-FLAG
005200        ON STATUS IS PTA-MOSTRA-VERSAO.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600    SELECT PAUTFILE ASSIGN TO PAUTFILE
005700           ORGANIZATION IS LINE SEQUENTIAL
005800           FILE STATUS IS FILE-STATUS.
005900
006000    SELECT VOTAFILE ASSIGN TO VOTAFILE
006100           ORGANIZATION IS LINE SEQUENTIAL
006200           FILE STATUS IS FILE-STATUS.
006300
006400    SELECT RESENTR  ASSIGN TO RESENTR
006500           ORGANIZATION IS LINE SEQUENTIAL
006600           FILE STATUS IS FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  PAUTFILE
007200    RECORD CONTAINS 62 CHARACTERS.
007300 01  PTA-REG-FILE-FD             PIC X(62).
007400
007500 FD  VOTAFILE
007600    RECORD CONTAINS 38 CHARACTERS.
007700 01  VOT-REG-FILE-FD             PIC X(38).
007800
007900 FD  RESENTR
008000    RECORD CONTAINS 20 CHARACTERS.
008100 01  RES-REG-ENTRADA.
008200    05  RES-ENT-ID-PAUTA        PIC X(20).
008300
008400 WORKING-STORAGE SECTION.
008500*--------------------------------------------------------------------*
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008700*--------------------------------------------------------------------*
008800 01          COMP-FELDER.
008900    05      C4-I1               PIC S9(04) COMP.
009000
009100    05      C4-X.
009200     10                         PIC X VALUE LOW-VALUE.
009300     10     C4-X2               PIC X.
009400    05      C4-NUM REDEFINES C4-X
009500                                PIC S9(04) COMP.
009600    05      FILLER              PIC X(01).
009700
009800*--------------------------------------------------------------------*
009900* Display-Felder: Praefix D
010000*--------------------------------------------------------------------*
010100 01          DISPLAY-FELDER.
010200    05      D-NUM6-SIM          PIC  9(06).
010250    05      D-NUM6-NAO          PIC  9(06).
010300    05      FILLER              PIC X(01).
010400
010500*--------------------------------------------------------------------*
010600* Felder mit konstantem Inhalt: Praefix K
010700*--------------------------------------------------------------------*
010800 01          KONSTANTE-FELDER.
010900    05      K-MODUL             PIC X(08) VALUE "PTARES0O".
011000    05      FILLER              PIC X(01).
011100
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600    05      FILE-STATUS         PIC X(02).
011700         88 FILE-OK                         VALUE "00".
011800         88 FILE-NOK                        VALUE "01" THRU "99".
011900    05      REC-STAT REDEFINES  FILE-STATUS.
012000       10   FILE-STATUS1        PIC X.
012100         88 FILE-EOF                        VALUE "1".
012200       10                       PIC X.
012300
012400    05      PTA-ACHADO-FLAG     PIC 9      VALUE ZERO.
012500         88 PTA-NAO-ENCONTRADA             VALUE ZERO.
012600         88 PTA-ENCONTRADA                 VALUE 1.
012700
012800    05      PRG-STATUS          PIC 9      VALUE ZERO.
012900         88 PRG-OK                         VALUE ZERO.
013000         88 PRG-ABBRUCH                    VALUE 1.
013100    05      FILLER              PIC X(01).
013200
013300*--------------------------------------------------------------------*
013400* weitere Arbeitsfelder
013500*--------------------------------------------------------------------*
013600 01          WORK-FELDER.
013700    05      W-DUMMY             PIC X(02).
013750    05      W-DUMMY-NUM REDEFINES W-DUMMY
013760                                PIC 9(02).
013800    05      FILLER              PIC X(01).
013900 01          ZEILE               PIC X(80) VALUE SPACES.
014000
014100*--------------------------------------------------------------------*
014200* Uebergabe an PTARES0M
014300*--------------------------------------------------------------------*
014400 01     LINK-REC.
014500   05  LINK-HDR.
014600    10 LINK-ID-PAUTA           PIC X(20).
014700    10 LINK-QTD-SIM            PIC S9(09) COMP.
014800    10 LINK-QTD-NAO            PIC S9(09) COMP.
014900    10 LINK-RC                 PIC S9(04) COMP.
015000   05  FILLER                  PIC X(01).
015100
015200    COPY PTAU010C.
015300    COPY PTAU020C.
015400
015500 PROCEDURE DIVISION.
015600******************************************************************
015700* Steuerungs-Section
015800******************************************************************
015900 A100-STEUERUNG SECTION.
016000 A100-00.
016100    IF  PTA-MOSTRA-VERSAO
016200        DISPLAY K-MODUL " vom: " "1999-02-22"
016250        GO TO A100-SAIDA
016400    END-IF
016500
016600    PERFORM B000-VORLAUF
016700    IF  PRG-ABBRUCH
016800        CONTINUE
016900    ELSE
017000        PERFORM B100-VERARBEITUNG
017100    END-IF
017150 A100-SAIDA.
017200    STOP RUN
017300    .
017400 A100-99.
017500    EXIT.
017600
017700******************************************************************
017800* Vorlauf: PAUTFILE + VOTAFILE laden, RESENTR lesen
017900******************************************************************
018000 B000-VORLAUF SECTION.
018100 B000-00.
018150    PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
018200    PERFORM F100-CARREGA-PAUTFILE
018300    IF  PRG-ABBRUCH
018400        EXIT SECTION
018500    END-IF
018600
018700    PERFORM F200-CARREGA-VOTAFILE
018800    IF  PRG-ABBRUCH
018900        EXIT SECTION
019000    END-IF
019100
019200    OPEN INPUT RESENTR
019300    IF  NOT FILE-OK
019400        DISPLAY "PTARES0O: ERRO AO ABRIR RESENTR, STATUS="
019500                FILE-STATUS
019600        SET PRG-ABBRUCH TO TRUE
019700        EXIT SECTION
019800    END-IF
019900
020000    READ RESENTR INTO RES-REG-ENTRADA
020100        AT END
020200            DISPLAY "PTARES0O: RESENTR SEM REGISTRO DE PEDIDO"
020300            SET PRG-ABBRUCH TO TRUE
020400    END-READ
020500
020600    CLOSE RESENTR
020700    .
020800 B000-99.
020900    EXIT.
021000
021100******************************************************************
021200* Carrega PAUTFILE vollstaendig in PTA-TABELA
021300******************************************************************
021400 F100-CARREGA-PAUTFILE SECTION.
021500 F100-00.
021600    MOVE ZERO TO PTA-MAX-OCOR
021700
021800    OPEN INPUT PAUTFILE
021900    IF  NOT FILE-OK
022000        DISPLAY "PTARES0O: ERRO AO ABRIR PAUTFILE, STATUS="
022100                FILE-STATUS
022200        SET PRG-ABBRUCH TO TRUE
022300        EXIT SECTION
022400    END-IF
022500
022600    READ PAUTFILE INTO PTA-REG-FILE
022700        AT END SET FILE-EOF TO TRUE
022800    END-READ
022900
023000    PERFORM F110-LE-PAUTA UNTIL FILE-EOF
023100
023200    CLOSE PAUTFILE
023300    .
023400 F100-99.
023500    EXIT.
023600
023700 F110-LE-PAUTA SECTION.
023800 F110-00.
023900    ADD 1 TO PTA-MAX-OCOR
024000    SET PTA-IDX TO PTA-MAX-OCOR
024100    MOVE PTAF-ID-PAUTA        TO PTA-ID-PAUTA(PTA-IDX)
024200    MOVE PTAF-STATUS          TO PTA-STATUS(PTA-IDX)
024300    MOVE PTAF-INICIO-DATA     TO PTA-INICIO-DATA(PTA-IDX)
024400    MOVE PTAF-INICIO-HORA     TO PTA-INICIO-HORA(PTA-IDX)
024500    MOVE PTAF-FIM-DATA        TO PTA-FIM-DATA(PTA-IDX)
024600    MOVE PTAF-FIM-HORA        TO PTA-FIM-HORA(PTA-IDX)
024700
024800    READ PAUTFILE INTO PTA-REG-FILE
024900        AT END SET FILE-EOF TO TRUE
025000    END-READ
025100    .
025200 F110-99.
025300    EXIT.
025400
025500******************************************************************
025600* Carrega VOTAFILE vollstaendig in VOT-TABELA
025700******************************************************************
025800 F200-CARREGA-VOTAFILE SECTION.
025900 F200-00.
026000    MOVE ZERO TO VOT-MAX-OCOR
026100
026200    OPEN INPUT VOTAFILE
026300    IF  NOT FILE-OK
026400        DISPLAY "PTARES0O: ERRO AO ABRIR VOTAFILE, STATUS="
026500                FILE-STATUS
026600        SET PRG-ABBRUCH TO TRUE
026700        EXIT SECTION
026800    END-IF
026900
027000    READ VOTAFILE INTO VOT-REG-FILE
027100        AT END SET FILE-EOF TO TRUE
027200    END-READ
027300
027400    PERFORM F210-LE-VOTO UNTIL FILE-EOF
027500
027600    CLOSE VOTAFILE
027700    .
027800 F200-99.
027900    EXIT.
028000
028100 F210-LE-VOTO SECTION.
028200 F210-00.
028300    ADD 1 TO VOT-MAX-OCOR
028400    SET VOT-IDX TO VOT-MAX-OCOR
028500    MOVE VOTF-ID-PAUTA        TO VOT-ID-PAUTA(VOT-IDX)
028600    MOVE VOTF-COD-CPF         TO VOT-COD-CPF(VOT-IDX)
028700    MOVE VOTF-TIPO            TO VOT-TIPO(VOT-IDX)
028800
028900    READ VOTAFILE INTO VOT-REG-FILE
029000        AT END SET FILE-EOF TO TRUE
029100    END-READ
029200    .
029300 F210-99.
029400    EXIT.
029500
029600******************************************************************
029700* Verarbeitung RESULTADO-PAUTA
029800******************************************************************
029900 B100-VERARBEITUNG SECTION.
030000 B100-00.
030100    PERFORM C000-BUSCA-PAUTA
030200    IF  PTA-NAO-ENCONTRADA
030300        MOVE SPACES TO ZEILE
030400        STRING "PTARES0O: PAUTA NAO ENCONTRADA - "
030500                                       DELIMITED BY SIZE,
030600               RES-ENT-ID-PAUTA        DELIMITED BY SIZE
030700          INTO ZEILE
030800        DISPLAY ZEILE
030900        EXIT SECTION
031000    END-IF
031100
031200    IF  NOT PTA-FECHADA(PTA-IDX)
031300        MOVE SPACES TO ZEILE
031400        STRING "PTARES0O: PAUTA AINDA NAO FECHADA - "
031500                                       DELIMITED BY SIZE,
031600               RES-ENT-ID-PAUTA        DELIMITED BY SIZE
031700          INTO ZEILE
031800        DISPLAY ZEILE
031900        EXIT SECTION
032000    END-IF
032100
032200    MOVE RES-ENT-ID-PAUTA TO LINK-ID-PAUTA
032300    MOVE ZERO             TO LINK-RC
032400
032500    CALL "PTARES0M" USING LINK-REC, VOT-TABELA
032600
032700    MOVE LINK-QTD-SIM TO D-NUM6-SIM
032750    MOVE LINK-QTD-NAO TO D-NUM6-NAO
032800    MOVE SPACES TO ZEILE
032900    STRING "RESULTADO PAUTA "       DELIMITED BY SIZE,
033000           LINK-ID-PAUTA            DELIMITED BY SIZE,
033100           "  SIM: "                DELIMITED BY SIZE,
033150           D-NUM6-SIM               DELIMITED BY SIZE,
033175           "  NAO: "                DELIMITED BY SIZE,
033200           D-NUM6-NAO               DELIMITED BY SIZE
033300      INTO ZEILE
033400    DISPLAY ZEILE
033900    .
034500 B100-99.
034600    EXIT.
034700
034800******************************************************************
034900* Direktsuche RES-ENT-ID-PAUTA in PTA-TABELA
035000******************************************************************
035100 C000-BUSCA-PAUTA SECTION.
035200 C000-00.
035300    SET PTA-NAO-ENCONTRADA TO TRUE
035400    IF  PTA-MAX-OCOR > ZERO
035500        PERFORM C010-COMPARA-OCOR
035600            VARYING PTA-IDX FROM 1 BY 1
035700                UNTIL PTA-IDX > PTA-MAX-OCOR
035800                   OR PTA-ENCONTRADA
035900    END-IF
036000    .
036100 C000-99.
036200    EXIT.
036300
036400 C010-COMPARA-OCOR SECTION.
036500 C010-00.
036600    IF  PTA-ID-PAUTA(PTA-IDX) = RES-ENT-ID-PAUTA
036700        SET PTA-ENCONTRADA TO TRUE
036800    END-IF
036900    .
037000 C010-99.
037100    EXIT.
037150
037160******************************************************************
037170* Hilfsroutine: Ruecksetzen der Arbeitsfelder vor Programmstart
037180******************************************************************
037190 Z100-LIMPA-CAMPOS.
037200    MOVE ZERO TO PRG-STATUS
037210    MOVE SPACES TO W-DUMMY.
037220 Z100-LIMPA-FIM.
037230    EXIT.
