000100      *--------------------------------------------------------------*
000200      * PTAU010C      -- Satzbild PAUTA (Tagesordnungspunkt /
000300      *                  Abstimmungssitzung) und Arbeitstabelle
000400      *                  PTA-TABELA fuer alle Module, die mit
000500      *                  PAUTFILE arbeiten.
000600      *   Stand      :: 1986-02-11
000700      *   Gepflegt in :: PTACRI0O/M, PTAABR0O/M, PTAVOT0M, PTARES0O,
000800      *                  PTAFEC0O/M
000900      *--------------------------------------------------------------*
001000       01  PTA-TABELA.
001100           05  PTA-MAX-OCOR        PIC S9(04) COMP VALUE ZERO.
001200           05  PTA-OCOR OCCURS 0200 TIMES
001300                        INDEXED BY PTA-IDX.
001400               10  PTA-ID-PAUTA        PIC X(20).
001500               10  PTA-STATUS          PIC X(10).
001600                   88  PTA-PENDENTE        VALUE "PENDENTE  ".
001700                   88  PTA-ABERTA          VALUE "ABERTA    ".
001800                   88  PTA-FECHADA         VALUE "FECHADA   ".
001900               10  PTA-INICIO.
002000                   15  PTA-INICIO-DATA     PIC 9(08).
002100                   15  PTA-INICIO-HORA     PIC 9(06).
002200               10  PTA-INICIO-TS REDEFINES PTA-INICIO
002300                                       PIC 9(14).
002400               10  PTA-FIM.
002500                   15  PTA-FIM-DATA        PIC 9(08).
002600                   15  PTA-FIM-HORA        PIC 9(06).
002700               10  PTA-FIM-TS    REDEFINES PTA-FIM
002800                                       PIC 9(14).
002900               10  FILLER              PIC X(04).
003000
003100      *--------------------------------------------------------------*
003200      * Satzbild fuer PAUTFILE (Lesen/Schreiben, sequentiell).
003300      * Feldlaengen wie oben: 20+10+8+6+8+6 = 58, plus Reserve 4.
003400      *--------------------------------------------------------------*
003500       01  PTA-REG-FILE.
003600           05  PTAF-ID-PAUTA       PIC X(20).
003700           05  PTAF-STATUS         PIC X(10).
003800           05  PTAF-INICIO-DATA    PIC 9(08).
003900           05  PTAF-INICIO-HORA    PIC 9(06).
004000           05  PTAF-FIM-DATA       PIC 9(08).
004100           05  PTAF-FIM-HORA       PIC 9(06).
004200           05  FILLER              PIC X(04).
