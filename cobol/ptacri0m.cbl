000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTACRI0M.
000400 AUTHOR. H. BRANDSTETTER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-02-11.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-03-14
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Modul fuer CRIAR-PAUTA (Tagesordnungspunkt
001400*                      neu anlegen)
001500* Auftrag          :: PTANEW-1
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1986-02-11 | hb   | Neuerstellung                     *
002300* A.01.00 | 1987-06-30 | hb   | Tabellengroesse auf 0200 erhoeht   *
002400* A.02.00 | 1989-11-02 | mr   | FILE-STATUS-Pruefung ergaenzt      *
002500* B.00.00 | 1991-04-15 | hb   | Umstellung auf Tabellen-Schluessel *
002600*         |            |      | statt sequentieller Direktsuche   *
002700* B.01.00 | 1993-08-09 | wg   | Kommentare ueberarbeitet           *
002800* B.02.00 | 1996-02-27 | mr   | PTA-MAX-OCOR-Grenze abgesichert    *
002900* C.00.00 | 1998-06-03 | hb   | Vorarbeit Jahr-2000: Datumsfelder  *
003000*         |            |      | auf 4-stelliges Jahr umgestellt    *
003100* C.01.00 | 1998-12-14 | wg   | Jahr-2000: Jahrhundert-Fenster in  *
003200*         |            |      | U200-UHRZEIT abgesichert          *
003300* C.02.00 | 1999-01-18 | mr   | Test Jahrtausendwechsel erfolgreich*
003350* C.03.00 | 2000-03-14 | hb   | Abbruchzweig A100-SAIDA eingezogen *
003360*         |            |      | und Feldinitialisierung in eigene  *
003370*         |            |      | Hilfsroutine Z100 ausgelagert      *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Prueft, ob ID-PAUTA bereits in PTA-TABELA vorhanden ist. Wenn ja,
003900* Rueckmeldung EXISTENTE (kein Schreibvorgang). Wenn nein, wird ein
004000* neuer Satz mit STATUS-PAUTA = PENDENTE und leeren Sitzungszeiten
004100* angelegt, Rueckmeldung CRIADA. Die Tabelle selbst wird vom Treiber
004200* PTACRI0O geladen und nach Ablauf zurueckgeschrieben.
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS PTA-ALPHA IS "0123456789"
005000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005100                      " -"
005200     UPSI-0 IS PTA-VERSAO-FLAG
005300         ON STATUS IS PTA-MOSTRA-VERSAO.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*--------------------------------------------------------------------*
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006400*--------------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C4-ANZ              PIC S9(04) COMP.
006700     05      C4-COUNT            PIC S9(04) COMP.
006800
006900     05      C4-X.
007000      10                         PIC X VALUE LOW-VALUE.
007100      10     C4-X2               PIC X.
007200     05      C4-NUM REDEFINES C4-X
007300                                 PIC S9(04) COMP.
007400
007500     05      C9-ANZ              PIC S9(09) COMP.
007550     05      C9-ANZ-X REDEFINES C9-ANZ
007560                                 PIC X(08).
007600     05      FILLER              PIC X(01).
007700
007800*--------------------------------------------------------------------*
007900* Display-Felder: Praefix D
008000*--------------------------------------------------------------------*
008100 01          DISPLAY-FELDER.
008200     05      D-NUM4              PIC -9(04).
008300     05      FILLER              PIC X(01).
008400
008500*--------------------------------------------------------------------*
008600* Felder mit konstantem Inhalt: Praefix K
008700*--------------------------------------------------------------------*
008800 01          KONSTANTE-FELDER.
008900     05      K-MODUL             PIC X(08)  VALUE "PTACRI0M".
009000     05      FILLER              PIC X(01).
009100
009200*----------------------------------------------------------------*
009300* Conditional-Felder
009400*----------------------------------------------------------------*
009500 01          SCHALTER.
009600     05      PTA-ACHADO-FLAG     PIC 9      VALUE ZERO.
009700          88 PTA-NAO-ENCONTRADA             VALUE ZERO.
009800          88 PTA-ENCONTRADA                 VALUE 1.
009900
010000     05      PRG-STATUS          PIC 9      VALUE ZERO.
010100          88 PRG-OK                         VALUE ZERO.
010200          88 PRG-ABBRUCH                    VALUE 1.
010300     05      FILLER              PIC X(01).
010400
010500*--------------------------------------------------------------------*
010600* weitere Arbeitsfelder
010700*--------------------------------------------------------------------*
010800 01          WORK-FELDER.
010900     05      W-DUMMY             PIC X(02).
010950     05      W-DUMMY-NUM REDEFINES W-DUMMY
010960                                 PIC 9(02).
011000     05      FILLER              PIC X(01).
011100
011200 LINKAGE SECTION.
011300*-->    Uebergabe aus Treiberprogramm PTACRI0O
011400 01     LINK-REC.
011500    05  LINK-HDR.
011600*       ID-PAUTA der anzulegenden Pauta
011700     10 LINK-ID-PAUTA           PIC X(20).
011800*       Rueckgabecode
011900*       0 = CRIADA, 1 = EXISTENTE, 9 = ERRO
012000     10 LINK-RC                 PIC S9(04) COMP.
012100    05  FILLER                  PIC X(01).
012200
012300     COPY PTAU010C.
012400
012500 PROCEDURE DIVISION USING LINK-REC, PTA-TABELA.
012600******************************************************************
012700* Steuerungs-Section
012800******************************************************************
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100     IF  PTA-MOSTRA-VERSAO
013200         DISPLAY K-MODUL " vom: " "1999-01-18"
013250         GO TO A100-SAIDA
013400     END-IF
013500
013600     PERFORM B100-VERARBEITUNG
013650 A100-SAIDA.
013700     EXIT PROGRAM
013800     .
013900 A100-99.
014000     EXIT.
014100
014200******************************************************************
014300* Verarbeitung CRIAR-PAUTA
014400******************************************************************
014500 B100-VERARBEITUNG SECTION.
014600 B100-00.
014650     PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
014800     PERFORM C000-BUSCA-PAUTA
014900
015000     IF  PTA-ENCONTRADA
015100*        ID-PAUTA existiert bereits - kein Schreibvorgang
015200         MOVE 1 TO LINK-RC
015300     ELSE
015400         IF  PTA-MAX-OCOR >= 0200
015500*            Tabelle voll - unerwarteter Zustand
015600             MOVE 9 TO LINK-RC
015700         ELSE
015800             PERFORM C100-GRAVA-PAUTA
015900             MOVE ZERO TO LINK-RC
016000         END-IF
016100     END-IF
016200     .
016300 B100-99.
016400     EXIT.
016500
016600******************************************************************
016700* Direktsuche LINK-ID-PAUTA in PTA-TABELA
016800******************************************************************
016900 C000-BUSCA-PAUTA SECTION.
017000 C000-00.
017100     SET PTA-NAO-ENCONTRADA TO TRUE
017200     IF  PTA-MAX-OCOR > ZERO
017300         PERFORM C010-COMPARA-OCOR
017400             VARYING PTA-IDX FROM 1 BY 1
017500                 UNTIL PTA-IDX > PTA-MAX-OCOR
017600                    OR PTA-ENCONTRADA
017700     END-IF
017800     .
017900 C000-99.
018000     EXIT.
018100
018200 C010-COMPARA-OCOR SECTION.
018300 C010-00.
018400     IF  PTA-ID-PAUTA(PTA-IDX) = LINK-ID-PAUTA
018500         SET PTA-ENCONTRADA TO TRUE
018600     END-IF
018700     .
018800 C010-99.
018900     EXIT.
019000
019100******************************************************************
019200* Neuen Satz PENDENTE anlegen (Sitzungszeiten bleiben leer)
019300******************************************************************
019400 C100-GRAVA-PAUTA SECTION.
019500 C100-00.
019600     ADD 1 TO PTA-MAX-OCOR
019700     SET PTA-IDX TO PTA-MAX-OCOR
019800
019900     MOVE LINK-ID-PAUTA        TO PTA-ID-PAUTA(PTA-IDX)
020000     SET PTA-PENDENTE(PTA-IDX) TO TRUE
020100     MOVE ZERO TO PTA-INICIO-DATA(PTA-IDX)
020200                  PTA-INICIO-HORA(PTA-IDX)
020300                  PTA-FIM-DATA(PTA-IDX)
020400                  PTA-FIM-HORA(PTA-IDX)
020500     .
020600 C100-99.
020700     EXIT.
020750
020760******************************************************************
020770* Hilfsroutine: Ruecksetzen der Kennungsfelder vor Pruefung
020780******************************************************************
020790 Z100-LIMPA-CAMPOS.
020800     MOVE ZERO TO LINK-RC
020810     MOVE SPACES TO W-DUMMY.
020820 Z100-LIMPA-FIM.
020830     EXIT.
