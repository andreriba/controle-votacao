000100      *--------------------------------------------------------------*
000200      * PTAU020C      -- Satzbild PAUTA-VOTACAO (Einzelstimme) und
000300      *                  Arbeitstabelle VOT-TABELA.
000400      *                  Schluessel = (VOT-ID-PAUTA, VOT-COD-CPF),
000500      *                  eindeutig - siehe C200-VERIFICA-DUPLICADO
000600      *                  in PTAVOT0M.
000700      *   Stand      :: 1986-02-11
000800      *   Gepflegt in :: PTAVOT0M, PTAVOT0O, PTARES0M, PTARES0O
000900      *--------------------------------------------------------------*
001000       01  VOT-TABELA.
001100           05  VOT-MAX-OCOR        PIC S9(04) COMP VALUE ZERO.
001200           05  VOT-OCOR OCCURS 2000 TIMES
001300                        INDEXED BY VOT-IDX.
001400               10  VOT-ID-PAUTA        PIC X(20).
001500               10  VOT-COD-CPF         PIC X(11).
001600               10  VOT-TIPO            PIC X(03).
001700                   88  VOT-SIM             VALUE "SIM".
001800                   88  VOT-NAO             VALUE "NAO".
001900               10  FILLER              PIC X(04).
002000
002100      *--------------------------------------------------------------*
002200      * Satzbild fuer VOTAFILE (Lesen/Schreiben, sequentiell).
002300      * Feldlaengen: 20+11+3 = 34, plus Reserve 4.
002400      *--------------------------------------------------------------*
002500       01  VOT-REG-FILE.
002600           05  VOTF-ID-PAUTA       PIC X(20).
002700           05  VOTF-COD-CPF        PIC X(11).
002800           05  VOTF-TIPO           PIC X(03).
002900           05  FILLER              PIC X(04).
