000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTACRI0O.
000400 AUTHOR. H. BRANDSTETTER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-02-11.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-04-03
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Treiber fuer PTACRI0M (CRIAR-PAUTA)
001400* Auftrag          :: PTANEW-1
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1986-02-11 | hb   | Neuerstellung                     *
002200* A.01.00 | 1988-02-19 | hb   | PAUTFILE wird jetzt sortiert       *
002300*         |            |      | zurueckgeschrieben                *
002400* A.02.00 | 1990-09-05 | mr   | Mehrfachsaetze je Lauf erlaubt     *
002500* B.00.00 | 1992-01-14 | wg   | Kontrollsumme je Rueckgabecode     *
002600* B.01.00 | 1995-07-21 | hb   | FILE-STATUS-Pruefung bei REWRITE   *
002700*         |            |      | ergaenzt                          *
002800* C.00.00 | 1998-06-03 | hb   | Vorarbeit Jahr-2000: Datumsfelder  *
002900*         |            |      | auf 4-stelliges Jahr umgestellt    *
003000* C.01.00 | 1998-12-14 | wg   | Jahr-2000: Jahrhundert-Fenster bei *
003100*         |            |      | Sortierschluessel abgesichert      *
003200* C.02.00 | 1999-01-18 | mr   | Test Jahrtausendwechsel erfolgreich*
003250* C.03.00 | 2000-04-03 | wg   | Abbruchzweig A100-SAIDA eingezogen *
003260*         |            |      | und Arbeitsfelder-Reset in eigene  *
003270*         |            |      | Hilfsroutine Z100 ausgelagert      *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* Laedt PAUTFILE vollstaendig in PTA-TABELA, liest nacheinander die
003800* Anlage-Antraege aus CRIENTR (je ein Satz = eine neue ID-PAUTA) und
003900* ruft fuer jeden Antrag PTACRI0M auf. Am Ende wird PTA-TABELA nach
004000* ID-PAUTA sortiert komplett nach PAUTFILE zurueckgeschrieben und
004100* eine Kontrollzeile mit den drei Zaehlern angezeigt.
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS PTA-ALPHA IS "0123456789"
005000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005100                      " -"
005200     UPSI-0 IS PTA-VERSAO-FLAG
005300         ON STATUS IS PTA-MOSTRA-VERSAO.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PAUTFILE ASSIGN TO PAUTFILE
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FILE-STATUS.
006000
006100     SELECT CRIENTR  ASSIGN TO CRIENTR
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FILE-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  PAUTFILE
006900     RECORD CONTAINS 62 CHARACTERS.
007000 01  PTA-REG-FILE-FD             PIC X(62).
007100
007200 FD  CRIENTR
007300     RECORD CONTAINS 24 CHARACTERS.
007400 01  CRI-REG-ENTRADA.
007500     05  CRI-ENT-ID-PAUTA        PIC X(20).
007600     05  FILLER                 PIC X(04).
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C4-I1               PIC S9(04) COMP.
008400
008500     05      C4-X.
008600      10                         PIC X VALUE LOW-VALUE.
008700      10     C4-X2               PIC X.
008800     05      C4-NUM REDEFINES C4-X
008900                                 PIC S9(04) COMP.
009000
009100     05      CRI-TOT-CRIADAS     PIC S9(04) COMP VALUE ZERO.
009200     05      CRI-TOT-EXISTENTES  PIC S9(04) COMP VALUE ZERO.
009300     05      CRI-TOT-ERROS       PIC S9(04) COMP VALUE ZERO.
009400     05      FILLER              PIC X(01).
009500
009600*--------------------------------------------------------------------*
009700* Display-Felder: Praefix D
009800*--------------------------------------------------------------------*
009900 01          DISPLAY-FELDER.
010000     05      D-NUM4              PIC  9(04).
010100     05      FILLER              PIC X(01).
010200
010300*--------------------------------------------------------------------*
010400* Felder mit konstantem Inhalt: Praefix K
010500*--------------------------------------------------------------------*
010600 01          KONSTANTE-FELDER.
010700     05      K-MODUL             PIC X(08) VALUE "PTACRI0O".
010800     05      FILLER              PIC X(01).
010900
011000*----------------------------------------------------------------*
011100* Conditional-Felder
011200*----------------------------------------------------------------*
011300 01          SCHALTER.
011400     05      FILE-STATUS         PIC X(02).
011500          88 FILE-OK                         VALUE "00".
011600          88 FILE-NOK                        VALUE "01" THRU "99".
011700     05      REC-STAT REDEFINES  FILE-STATUS.
011800        10   FILE-STATUS1        PIC X.
011900          88 FILE-EOF                        VALUE "1".
012000        10                       PIC X.
012100
012200     05      CRI-LEITURA-FLAG    PIC 9      VALUE ZERO.
012300          88 CRI-HA-MAIS-ENTRADA            VALUE ZERO.
012400          88 CRI-FIM-ENTRADA                VALUE 1.
012500
012600     05      PRG-STATUS          PIC 9      VALUE ZERO.
012700          88 PRG-OK                         VALUE ZERO.
012800          88 PRG-ABBRUCH                    VALUE 1.
012900     05      FILLER              PIC X(01).
013000
013100*--------------------------------------------------------------------*
013200* weitere Arbeitsfelder
013300*--------------------------------------------------------------------*
013400 01          WORK-FELDER.
013500     05      W-DUMMY             PIC X(02).
013550     05      W-DUMMY-NUM REDEFINES W-DUMMY
013560                                 PIC 9(02).
013600     05      W-DUMMY-OCOR        PIC X(62).
013700     05      FILLER              PIC X(01).
013800 01          ZEILE               PIC X(80) VALUE SPACES.
013900
014000*--------------------------------------------------------------------*
014100* Uebergabe an PTACRI0M
014200*--------------------------------------------------------------------*
014300 01     LINK-REC.
014400    05  LINK-HDR.
014500     10 LINK-ID-PAUTA           PIC X(20).
014600     10 LINK-RC                 PIC S9(04) COMP.
014700    05  FILLER                  PIC X(01).
014800
014900     COPY PTAU010C.
015000
015100 PROCEDURE DIVISION.
015200******************************************************************
015300* Steuerungs-Section
015400******************************************************************
015500 A100-STEUERUNG SECTION.
015600 A100-00.
015700     IF  PTA-MOSTRA-VERSAO
015800         DISPLAY K-MODUL " vom: " "1999-01-18"
015850         GO TO A100-SAIDA
016000     END-IF
016100
016200     PERFORM B000-VORLAUF
016300     IF  PRG-ABBRUCH
016400         CONTINUE
016500     ELSE
016600         PERFORM B100-VERARBEITUNG
016700     END-IF
016800     PERFORM B090-ENDE
016850 A100-SAIDA.
016900     STOP RUN
017000     .
017100 A100-99.
017200     EXIT.
017300
017400******************************************************************
017500* Vorlauf: PAUTFILE laden, CRIENTR oeffnen
017600******************************************************************
017700 B000-VORLAUF SECTION.
017800 B000-00.
017850     PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
017900     PERFORM F100-CARREGA-PAUTFILE
018000     IF  PRG-ABBRUCH
018100         EXIT SECTION
018200     END-IF
018300
018400     OPEN INPUT CRIENTR
018500     IF  NOT FILE-OK
018600         DISPLAY "PTACRI0O: ERRO AO ABRIR CRIENTR, STATUS="
018700                 FILE-STATUS
018800         SET PRG-ABBRUCH TO TRUE
018900     END-IF
019000     .
019100 B000-99.
019200     EXIT.
019300
019400******************************************************************
019500* Verarbeitung: je ein CALL PTACRI0M pro Antrag aus CRIENTR
019600******************************************************************
019700 B100-VERARBEITUNG SECTION.
019800 B100-00.
019900     SET CRI-HA-MAIS-ENTRADA TO TRUE
020000     PERFORM C000-LE-ENTRADA
020100
020200     PERFORM C100-PROCESSA-ENTRADA
020300         UNTIL CRI-FIM-ENTRADA
020400
020500     CLOSE CRIENTR
020600     .
020700 B100-99.
020800     EXIT.
020900
021000 C000-LE-ENTRADA SECTION.
021100 C000-00.
021200     READ CRIENTR
021300         AT END SET CRI-FIM-ENTRADA TO TRUE
021400     END-READ
021500     .
021600 C000-99.
021700     EXIT.
021800
021900 C100-PROCESSA-ENTRADA SECTION.
022000 C100-00.
022100     MOVE CRI-ENT-ID-PAUTA TO LINK-ID-PAUTA
022200     MOVE ZERO             TO LINK-RC
022300
022400     CALL "PTACRI0M" USING LINK-REC, PTA-TABELA
022500
022600     EVALUATE LINK-RC
022700         WHEN ZERO
022800             ADD 1 TO CRI-TOT-CRIADAS
022900         WHEN 1
023000             ADD 1 TO CRI-TOT-EXISTENTES
023100         WHEN OTHER
023200             ADD 1 TO CRI-TOT-ERROS
023300     END-EVALUATE
023400
023500     PERFORM C000-LE-ENTRADA
023600     .
023700 C100-99.
023800     EXIT.
023900
024000******************************************************************
024100* Carrega PAUTFILE vollstaendig in PTA-TABELA
024200******************************************************************
024300 F100-CARREGA-PAUTFILE SECTION.
024400 F100-00.
024500     MOVE ZERO TO PTA-MAX-OCOR
024600
024700     OPEN INPUT PAUTFILE
024800     IF  NOT FILE-OK
024900         DISPLAY "PTACRI0O: ERRO AO ABRIR PAUTFILE, STATUS="
025000                 FILE-STATUS
025100         SET PRG-ABBRUCH TO TRUE
025200         EXIT SECTION
025300     END-IF
025400
025500     READ PAUTFILE INTO PTA-REG-FILE
025600         AT END SET FILE-EOF TO TRUE
025700     END-READ
025800
025900     PERFORM F110-LE-PAUTA UNTIL FILE-EOF
026000
026100     CLOSE PAUTFILE
026200     .
026300 F100-99.
026400     EXIT.
026500
026600 F110-LE-PAUTA SECTION.
026700 F110-00.
026800     ADD 1 TO PTA-MAX-OCOR
026900     SET PTA-IDX TO PTA-MAX-OCOR
027000     MOVE PTAF-ID-PAUTA        TO PTA-ID-PAUTA(PTA-IDX)
027100     MOVE PTAF-STATUS          TO PTA-STATUS(PTA-IDX)
027200     MOVE PTAF-INICIO-DATA     TO PTA-INICIO-DATA(PTA-IDX)
027300     MOVE PTAF-INICIO-HORA     TO PTA-INICIO-HORA(PTA-IDX)
027400     MOVE PTAF-FIM-DATA        TO PTA-FIM-DATA(PTA-IDX)
027500     MOVE PTAF-FIM-HORA        TO PTA-FIM-HORA(PTA-IDX)
027600
027700     READ PAUTFILE INTO PTA-REG-FILE
027800         AT END SET FILE-EOF TO TRUE
027900     END-READ
028000     .
028100 F110-99.
028200     EXIT.
028300
028400******************************************************************
028500* Nachlauf: PAUTFILE zurueckschreiben, Kontrollzeile anzeigen
028600******************************************************************
028700 B090-ENDE SECTION.
028800 B090-00.
028900     IF  PRG-ABBRUCH
029000         DISPLAY ">>> PTACRI0O: VERARBEITUNG ABGEBROCHEN <<<"
029100         EXIT SECTION
029200     END-IF
029300
029400     PERFORM G100-GRAVA-PAUTFILE
029500
029600     MOVE CRI-TOT-CRIADAS TO D-NUM4
029700     MOVE SPACES TO ZEILE
029800     STRING "PTACRI0O CRIADAS: "    DELIMITED BY SIZE,
029900            D-NUM4                 DELIMITED BY SIZE
030000       INTO ZEILE
030100     DISPLAY ZEILE
030200
030300     MOVE CRI-TOT-EXISTENTES TO D-NUM4
030400     MOVE SPACES TO ZEILE
030500     STRING "PTACRI0O EXISTENTES: " DELIMITED BY SIZE,
030600            D-NUM4                 DELIMITED BY SIZE
030700       INTO ZEILE
030800     DISPLAY ZEILE
030900
031000     MOVE CRI-TOT-ERROS TO D-NUM4
031100     MOVE SPACES TO ZEILE
031200     STRING "PTACRI0O ERROS: "      DELIMITED BY SIZE,
031300            D-NUM4                 DELIMITED BY SIZE
031400       INTO ZEILE
031500     DISPLAY ZEILE
031600     .
031700 B090-99.
031800     EXIT.
031900
032000******************************************************************
032100* Grava PTA-TABELA (sortiert nach ID-PAUTA) komplett nach PAUTFILE
032200******************************************************************
032300 G100-GRAVA-PAUTFILE SECTION.
032400 G100-00.
032500     PERFORM H100-ORDENA-TABELA
032600
032700     OPEN OUTPUT PAUTFILE
032800     IF  NOT FILE-OK
032900         DISPLAY "PTACRI0O: ERRO AO ABRIR PAUTFILE P/ GRAVACAO"
033000         EXIT SECTION
033100     END-IF
033200
033300     IF  PTA-MAX-OCOR > ZERO
033400         PERFORM G110-GRAVA-OCOR
033500             VARYING PTA-IDX FROM 1 BY 1
033600                 UNTIL PTA-IDX > PTA-MAX-OCOR
033700     END-IF
033800
033900     CLOSE PAUTFILE
034000     .
034100 G100-99.
034200     EXIT.
034300
034400 G110-GRAVA-OCOR SECTION.
034500 G110-00.
034600     MOVE PTA-ID-PAUTA(PTA-IDX)    TO PTAF-ID-PAUTA
034700     MOVE PTA-STATUS(PTA-IDX)      TO PTAF-STATUS
034800     MOVE PTA-INICIO-DATA(PTA-IDX) TO PTAF-INICIO-DATA
034900     MOVE PTA-INICIO-HORA(PTA-IDX) TO PTAF-INICIO-HORA
035000     MOVE PTA-FIM-DATA(PTA-IDX)    TO PTAF-FIM-DATA
035100     MOVE PTA-FIM-HORA(PTA-IDX)    TO PTAF-FIM-HORA
035200     WRITE PTA-REG-FILE-FD FROM PTA-REG-FILE
035300     .
035400 G110-99.
035500     EXIT.
035600
035700******************************************************************
035800* Sortierung von PTA-TABELA nach ID-PAUTA (einfaches Bubblesort,
035900* Tabelle ist klein - maximal 0200 Saetze)
036000******************************************************************
036100 H100-ORDENA-TABELA SECTION.
036200 H100-00.
036300     IF  PTA-MAX-OCOR > 1
036400         PERFORM H110-PASSO-EXTERNO
036500             VARYING C4-I1 FROM 1 BY 1
036600                 UNTIL C4-I1 >= PTA-MAX-OCOR
036700     END-IF
036800     .
036900 H100-99.
037000     EXIT.
037100
037200 H110-PASSO-EXTERNO SECTION.
037300 H110-00.
037400     PERFORM H120-PASSO-INTERNO
037500         VARYING PTA-IDX FROM 1 BY 1
037600             UNTIL PTA-IDX >= PTA-MAX-OCOR
037700     .
037800 H110-99.
037900     EXIT.
038000
038100 H120-PASSO-INTERNO SECTION.
038200 H120-00.
038300     IF  PTA-ID-PAUTA(PTA-IDX) > PTA-ID-PAUTA(PTA-IDX + 1)
038400         MOVE PTA-OCOR(PTA-IDX)     TO W-DUMMY-OCOR
038500         MOVE PTA-OCOR(PTA-IDX + 1) TO PTA-OCOR(PTA-IDX)
038600         MOVE W-DUMMY-OCOR          TO PTA-OCOR(PTA-IDX + 1)
038700     END-IF
038800     .
038900 H120-99.
039000     EXIT.
039050
039060******************************************************************
039070* Hilfsroutine: Ruecksetzen der Arbeitsfelder vor Programmstart
039080******************************************************************
039090 Z100-LIMPA-CAMPOS.
039100     MOVE ZERO TO W-DUMMY-NUM
039110     MOVE SPACES TO ZEILE.
039120 Z100-LIMPA-FIM.
039130     EXIT.
