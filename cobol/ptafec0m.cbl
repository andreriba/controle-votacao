000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTAFEC0M.
000400 AUTHOR. W. GRUBER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-08-02
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Modul fuer FECHAR-PAUTAS-EXPIRADAS (Sitzung
001400*                      schliessen, wenn FIM-SESSAO erreicht ist)
001500* Auftrag          :: PTANEW-5
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1986-06-18 | wg   | Neuerstellung                     *
002300* A.01.00 | 1990-02-09 | hb   | Vergleich auf TS-REDEFINES         *
002400*         |            |      | (PTA-FIM-TS) statt Feld-fuer-Feld  *
002500* B.00.00 | 1994-10-04 | mr   | Pauta wird nur noch ueber den vom  *
002600*         |            |      | Treiber ermittelten Index          *
002700*         |            |      | angesprochen (schnellerer Zugriff) *
002800* C.00.00 | 1998-06-03 | wg   | Vorarbeit Jahr-2000: Datumsfelder  *
002900*         |            |      | auf 4-stelliges Jahr umgestellt    *
003000* C.01.00 | 1998-12-21 | hb   | Jahr-2000: TS-Vergleich mit 4-     *
003100*         |            |      | stelligem Jahr erfolgreich getestet*
003200* C.02.00 | 1999-03-01 | mr   | Test Jahrtausendwechsel erfolgreich*
003250* C.03.00 | 2000-08-02 | wg   | Abbruchzweig A100-SAIDA eingezogen *
003260*         |            |      | und Rueckgabefeld-Reset in eigene  *
003270*         |            |      | Hilfsroutine Z100 ausgelagert      *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* Erhaelt vom Treiber PTAFEC0O den Index (LINK-PTA-IDX) einer
003800* Pauta, die dort bereits als STATUS = ABERTA identifiziert wurde,
003900* sowie das aktuelle Datum/Uhrzeit (LINK-DATA-ATUAL/LINK-HORA-
004000* ATUAL). Vergleicht PTA-FIM-TS dieser Pauta mit der aktuellen
004100* Zeitmarke; ist die Sitzung abgelaufen, wird STATUS-PAUTA auf
004200* FECHADA umgesetzt (LINK-RC = 0), sonst bleibt die Pauta
004300* unveraendert (LINK-RC = 1). Die Tabelle selbst wird vom Treiber
004400* geladen und nach Ablauf zurueckgeschrieben.
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100    CLASS PTA-ALPHA IS "0123456789"
005200                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                     " -"
005400    UPSI-0 IS PTA-VERSAO-FLAG
005500        ON STATUS IS PTA-MOSTRA-VERSAO.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800    05      C4-I1               PIC S9(04) COMP.
006900
007000    05      C4-X.
007100     10                         PIC X VALUE LOW-VALUE.
007200     10     C4-X2               PIC X.
007300    05      C4-NUM REDEFINES C4-X
007400                                PIC S9(04) COMP.
007500    05      FILLER              PIC X(01).
007600
007700*--------------------------------------------------------------------*
007800* Display-Felder: Praefix D
007900*--------------------------------------------------------------------*
008000 01          DISPLAY-FELDER.
008100    05      D-NUM4              PIC -9(04).
008200    05      FILLER              PIC X(01).
008300
008400*--------------------------------------------------------------------*
008500* Felder mit konstantem Inhalt: Praefix K
008600*--------------------------------------------------------------------*
008700 01          KONSTANTE-FELDER.
008800    05      K-MODUL             PIC X(08) VALUE "PTAFEC0M".
008900    05      FILLER              PIC X(01).
009000
009100*--------------------------------------------------------------------*
009200* Zeitmarken-Vergleichsfelder (alternierende Sicht via REDEFINES,
009300* analog PTAU010C-PTA-FIM-TS)
009400*--------------------------------------------------------------------*
009500 01          W-LINK-ATUAL-GRP.
009600    05      W-LINK-ATUAL-DATA   PIC 9(08).
009700    05      W-LINK-ATUAL-HORA   PIC 9(06).
009800 01          W-LINK-ATUAL-TS REDEFINES W-LINK-ATUAL-GRP
009900                                PIC 9(14).
010000
010100*----------------------------------------------------------------*
010200* Conditional-Felder
010300*----------------------------------------------------------------*
010400 01          SCHALTER.
010500    05      PRG-STATUS          PIC 9      VALUE ZERO.
010600         88 PRG-OK                         VALUE ZERO.
010700         88 PRG-ABBRUCH                    VALUE 1.
010800    05      FILLER              PIC X(01).
010900
011000*--------------------------------------------------------------------*
011100* weitere Arbeitsfelder
011200*--------------------------------------------------------------------*
011300 01          WORK-FELDER.
011400    05      W-DUMMY             PIC X(02).
011500    05      FILLER              PIC X(01).
011600
011700 LINKAGE SECTION.
011800*-->    Uebergabe aus Treiberprogramm PTAFEC0O
011900 01     LINK-REC.
012000   05  LINK-HDR.
012100*       vom Treiber ermittelter Tabellenindex der ABERTA-Pauta
012200    10 LINK-PTA-IDX             PIC S9(04) COMP.
012300*       aktuelles Datum/Uhrzeit (vom Treiber per ACCEPT gelesen)
012400    10 LINK-DATA-ATUAL          PIC 9(08).
012500    10 LINK-HORA-ATUAL          PIC 9(06).
012600*       Rueckgabecode
012700*       0 = FECHADA-NESTA-CHAMADA  1 = AINDA-ABERTA  9 = ERRO
012800    10 LINK-RC                  PIC S9(04) COMP.
012900   05  FILLER                   PIC X(01).
013000
013100    COPY PTAU010C.
013200
013300 PROCEDURE DIVISION USING LINK-REC, PTA-TABELA.
013400******************************************************************
013500* Steuerungs-Section
013600******************************************************************
013700 A100-STEUERUNG SECTION.
013800 A100-00.
013900    IF  PTA-MOSTRA-VERSAO
014000        DISPLAY K-MODUL " vom: " "1999-03-01"
014050        GO TO A100-SAIDA
014200    END-IF
014300
014400    PERFORM B100-VERARBEITUNG
014450 A100-SAIDA.
014500    EXIT PROGRAM
014600    .
014700 A100-99.
014800    EXIT.
014900
015000******************************************************************
015100* Verarbeitung FECHAR-PAUTAS-EXPIRADAS: ein Kandidat je Aufruf
015200******************************************************************
015300 B100-VERARBEITUNG SECTION.
015400 B100-00.
015450    PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
015500    SET PTA-IDX TO LINK-PTA-IDX
015600
015700    MOVE LINK-DATA-ATUAL TO W-LINK-ATUAL-DATA
015800    MOVE LINK-HORA-ATUAL TO W-LINK-ATUAL-HORA
015900
016000    IF  PTA-FIM-TS(PTA-IDX) < W-LINK-ATUAL-TS
016100        SET PTA-FECHADA(PTA-IDX) TO TRUE
016200        MOVE ZERO TO LINK-RC
016300    ELSE
016400        MOVE 1 TO LINK-RC
016500    END-IF
016600    .
016700 B100-99.
016800    EXIT.
016850
016860******************************************************************
016870* Hilfsroutine: Ruecksetzen des Rueckgabefelds vor Pruefung
016880******************************************************************
016890 Z100-LIMPA-CAMPOS.
016900    MOVE ZERO TO LINK-RC
016910    MOVE SPACES TO W-DUMMY.
016920 Z100-LIMPA-FIM.
016930    EXIT.
