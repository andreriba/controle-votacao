000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTAVOT0O.
000400 AUTHOR. M. REISINGER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-04-22.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-06-21
001200* Letzte Version   :: C.01.00
001300* Kurzbeschreibung :: Treiber fuer PTAVOT0M (VOTAR) und Erzeugung
001400*                      eines CPF-Musterwertes fuer die Testmaske
001500* Auftrag          :: PTANEW-3
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1986-04-22 | mr   | Neuerstellung                     *
002300* A.01.00 | 1988-08-03 | hb   | Laedt jetzt CPFEFILE vollstaendig  *
002400*         |            |      | vor (vormals Ferndialog je Stimme)*
002500* B.00.00 | 1993-03-09 | wg   | B200-GERA-CPF (Pruefziffernformel  *
002600*         |            |      | fuer Testmaske) eingebaut          *
002700* C.00.00 | 1999-02-15 | mr   | Test Jahrtausendwechsel erfolgreich*
002750* C.01.00 | 2000-06-21 | hb   | Abbruchzweig A100-SAIDA eingezogen *
002760*         |            |      | und Arbeitsfelder-Reset in eigene  *
002770*         |            |      | Hilfsroutine Z100 ausgelagert      *
002800*----------------------------------------------------------------*
002900*
003000* Programmbeschreibung
003100* --------------------
003200* Laedt PAUTFILE, VOTAFILE und CPFEFILE vollstaendig in die
003300* Arbeitstabellen, liest die Stimmzettel aus VOTENTR (COD-CPF +
003400* TIPO-VOTO) und ruft je Satz PTAVOT0M auf. CPFEFILE und PAUTFILE
003500* werden nur gelesen, VOTAFILE wird am Ende komplett zurueck-
003600* geschrieben. Nach der Verarbeitung wird zusaetzlich ein
003700* Muster-CPF fuer die Testmaske erzeugt und angezeigt (B200).
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS PTA-ALPHA IS "0123456789"
004600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004700                      " -"
004800     UPSI-0 IS PTA-VERSAO-FLAG
004900         ON STATUS IS PTA-MOSTRA-VERSAO.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PAUTFILE ASSIGN TO PAUTFILE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FILE-STATUS.
005600
005700     SELECT VOTAFILE ASSIGN TO VOTAFILE
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FILE-STATUS.
006000
006100     SELECT CPFEFILE ASSIGN TO CPFEFILE
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FILE-STATUS.
006400
006500     SELECT VOTENTR  ASSIGN TO VOTENTR
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FILE-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  PAUTFILE
007300     RECORD CONTAINS 62 CHARACTERS.
007400 01  PTA-REG-FILE-FD             PIC X(62).
007500
007600 FD  VOTAFILE
007700     RECORD CONTAINS 38 CHARACTERS.
007800 01  VOT-REG-FILE-FD             PIC X(38).
007900
008000 FD  CPFEFILE
008100     RECORD CONTAINS 16 CHARACTERS.
008200 01  CPF-REG-FILE-FD             PIC X(16).
008300
008400 FD  VOTENTR
008500     RECORD CONTAINS 14 CHARACTERS.
008600 01  VOT-REG-ENTRADA.
008700     05  VOT-ENT-COD-CPF         PIC X(11).
008800     05  VOT-ENT-TIPO-VOTO       PIC X(03).
008900
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-I1               PIC S9(04) COMP.
009600
009700     05      C4-X.
009800      10                         PIC X VALUE LOW-VALUE.
009900      10     C4-X2               PIC X.
010000     05      C4-NUM REDEFINES C4-X
010100                                 PIC S9(04) COMP.
010200
010300     05      VOT-TOT-REGISTRADOS PIC S9(04) COMP VALUE ZERO.
010400     05      VOT-TOT-RECUSADOS   PIC S9(04) COMP VALUE ZERO.
010500     05      VOT-TOT-ERROS       PIC S9(04) COMP VALUE ZERO.
010600
010700     05      C9-SEMENTE          PIC S9(09) COMP VALUE ZERO.
010800     05      C9-TEMP             PIC S9(09) COMP VALUE ZERO.
010900     05      C4-SOMA-D1          PIC S9(04) COMP VALUE ZERO.
011000     05      C4-SOMA-D2          PIC S9(04) COMP VALUE ZERO.
011100     05      C4-QUOCIENTE        PIC S9(04) COMP VALUE ZERO.
011200     05      FILLER              PIC X(01).
011300
011400*--------------------------------------------------------------------*
011500* Display-Felder: Praefix D
011600*--------------------------------------------------------------------*
011700 01          DISPLAY-FELDER.
011800     05      D-NUM4              PIC  9(04).
011900     05      FILLER              PIC X(01).
012000
012100*--------------------------------------------------------------------*
012200* Felder mit konstantem Inhalt: Praefix K
012300*--------------------------------------------------------------------*
012400 01          KONSTANTE-FELDER.
012500     05      K-MODUL             PIC X(08) VALUE "PTAVOT0O".
012600     05      FILLER              PIC X(01).
012700
012800*--------------------------------------------------------------------*
012900* Gerador de CPF de amostra (B200-GERA-CPF). Gerador congruencial
013000* simples (multiplicador 31, incremento 17, modulo 99991), semeado
013100* pela hora corrente - nao e um gerador criptografico, serve apenas
013200* para preencher a mascara de teste com um CPF plausivel.
013300*--------------------------------------------------------------------*
013400 01          W-GERA-CPF.
013500     05      W-NOVE-DIGITOS OCCURS 9 TIMES
013600                                 PIC 9(01).
013700     05      W-D1                PIC 9(01).
013800     05      W-D2                PIC 9(01).
013900 01          W-CPF-GERADO.
014000     05      W-CPF-DIGITOS OCCURS 11 TIMES
014100                                 PIC 9(01).
014200 01          W-CPF-GERADO-TS REDEFINES W-CPF-GERADO
014300                                 PIC 9(11).
014400
014500*--------------------------------------------------------------------*
014600* Relogio do sistema (somente para semear o gerador acima)
014700*--------------------------------------------------------------------*
014800 01          W-SYSHORA.
014900     05      W-SYS-HH            PIC 9(02).
015000     05      W-SYS-MI            PIC 9(02).
015100     05      W-SYS-SS            PIC 9(02).
015200     05      FILLER              PIC 9(02).
015300 01          W-SYSHORA-TS REDEFINES W-SYSHORA
015400                                 PIC 9(08).
015500
015600*----------------------------------------------------------------*
015700* Conditional-Felder
015800*----------------------------------------------------------------*
015900 01          SCHALTER.
016000     05      FILE-STATUS         PIC X(02).
016100          88 FILE-OK                         VALUE "00".
016200          88 FILE-NOK                        VALUE "01" THRU "99".
016300     05      REC-STAT REDEFINES  FILE-STATUS.
016400        10   FILE-STATUS1        PIC X.
016500          88 FILE-EOF                        VALUE "1".
016600        10                       PIC X.
016700
016800     05      VOT-LEITURA-FLAG    PIC 9      VALUE ZERO.
016900          88 VOT-HA-MAIS-ENTRADA            VALUE ZERO.
017000          88 VOT-FIM-ENTRADA                VALUE 1.
017100
017200     05      PRG-STATUS          PIC 9      VALUE ZERO.
017300          88 PRG-OK                         VALUE ZERO.
017400          88 PRG-ABBRUCH                    VALUE 1.
017500     05      FILLER              PIC X(01).
017600
017700*--------------------------------------------------------------------*
017800* weitere Arbeitsfelder
017900*--------------------------------------------------------------------*
018000 01          WORK-FELDER.
018100     05      W-DUMMY             PIC X(02).
018200     05      FILLER              PIC X(01).
018300 01          ZEILE               PIC X(80) VALUE SPACES.
018400
018500*--------------------------------------------------------------------*
018600* Uebergabe an PTAVOT0M
018700*--------------------------------------------------------------------*
018800 01     LINK-REC.
018900    05  LINK-HDR.
019000     10 LINK-COD-CPF            PIC X(11).
019100     10 LINK-TIPO-VOTO          PIC X(03).
019200     10 LINK-ID-PAUTA           PIC X(20).
019300     10 LINK-RC                 PIC S9(04) COMP.
019400    05  FILLER                  PIC X(01).
019500
019600     COPY PTAU010C.
019700     COPY PTAU020C.
019800     COPY PTAU030C.
019900
020000 PROCEDURE DIVISION.
020100******************************************************************
020200* Steuerungs-Section
020300******************************************************************
020400 A100-STEUERUNG SECTION.
020500 A100-00.
020600     IF  PTA-MOSTRA-VERSAO
020700         DISPLAY K-MODUL " vom: " "1999-02-15"
020750         GO TO A100-SAIDA
020900     END-IF
021000
021100     PERFORM B000-VORLAUF
021200     IF  PRG-ABBRUCH
021300         CONTINUE
021400     ELSE
021500         PERFORM B100-VERARBEITUNG
021600     END-IF
021700     PERFORM B090-ENDE
021800     PERFORM B200-GERA-CPF
021850 A100-SAIDA.
021900     STOP RUN
022000     .
022100 A100-99.
022200     EXIT.
022300
022400******************************************************************
022500* Vorlauf: PAUTFILE/VOTAFILE/CPFEFILE laden, VOTENTR oeffnen
022600******************************************************************
022700 B000-VORLAUF SECTION.
022800 B000-00.
022850     PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
022900     PERFORM F100-CARREGA-PAUTFILE
023000     IF  PRG-ABBRUCH
023100         EXIT SECTION
023200     END-IF
023300
023400     PERFORM F200-CARREGA-VOTAFILE
023500     IF  PRG-ABBRUCH
023600         EXIT SECTION
023700     END-IF
023800
023900     PERFORM F300-CARREGA-CPFEFILE
024000     IF  PRG-ABBRUCH
024100         EXIT SECTION
024200     END-IF
024300
024400     OPEN INPUT VOTENTR
024500     IF  NOT FILE-OK
024600         DISPLAY "PTAVOT0O: ERRO AO ABRIR VOTENTR, STATUS="
024700                 FILE-STATUS
024800         SET PRG-ABBRUCH TO TRUE
024900     END-IF
025000     .
025100 B000-99.
025200     EXIT.
025300
025400******************************************************************
025500* Verarbeitung: je ein CALL PTAVOT0M por voto de VOTENTR
025600******************************************************************
025700 B100-VERARBEITUNG SECTION.
025800 B100-00.
025900     SET VOT-HA-MAIS-ENTRADA TO TRUE
026000     PERFORM C000-LE-ENTRADA
026100
026200     PERFORM C100-PROCESSA-ENTRADA
026300         UNTIL VOT-FIM-ENTRADA
026400
026500     CLOSE VOTENTR
026600     .
026700 B100-99.
026800     EXIT.
026900
027000 C000-LE-ENTRADA SECTION.
027100 C000-00.
027200     READ VOTENTR
027300         AT END SET VOT-FIM-ENTRADA TO TRUE
027400     END-READ
027500     .
027600 C000-99.
027700     EXIT.
027800
027900 C100-PROCESSA-ENTRADA SECTION.
028000 C100-00.
028100     MOVE VOT-ENT-COD-CPF   TO LINK-COD-CPF
028200     MOVE VOT-ENT-TIPO-VOTO TO LINK-TIPO-VOTO
028300     MOVE ZERO               TO LINK-RC
028400
028500     CALL "PTAVOT0M" USING LINK-REC, PTA-TABELA, VOT-TABELA,
028600                           CPF-TABELA
028700
028800     EVALUATE LINK-RC
028900         WHEN ZERO
029000             ADD 1 TO VOT-TOT-REGISTRADOS
029100         WHEN 9
029200             ADD 1 TO VOT-TOT-ERROS
029300         WHEN OTHER
029400             ADD 1 TO VOT-TOT-RECUSADOS
029500     END-EVALUATE
029600
029700     PERFORM C000-LE-ENTRADA
029800     .
029900 C100-99.
030000     EXIT.
030100
030200******************************************************************
030300* Carrega PAUTFILE vollstaendig in PTA-TABELA
030400******************************************************************
030500 F100-CARREGA-PAUTFILE SECTION.
030600 F100-00.
030700     MOVE ZERO TO PTA-MAX-OCOR
030800
030900     OPEN INPUT PAUTFILE
031000     IF  NOT FILE-OK
031100         DISPLAY "PTAVOT0O: ERRO AO ABRIR PAUTFILE, STATUS="
031200                 FILE-STATUS
031300         SET PRG-ABBRUCH TO TRUE
031400         EXIT SECTION
031500     END-IF
031600
031700     READ PAUTFILE INTO PTA-REG-FILE
031800         AT END SET FILE-EOF TO TRUE
031900     END-READ
032000
032100     PERFORM F110-LE-PAUTA UNTIL FILE-EOF
032200
032300     CLOSE PAUTFILE
032400     .
032500 F100-99.
032600     EXIT.
032700
032800 F110-LE-PAUTA SECTION.
032900 F110-00.
033000     ADD 1 TO PTA-MAX-OCOR
033100     SET PTA-IDX TO PTA-MAX-OCOR
033200     MOVE PTAF-ID-PAUTA        TO PTA-ID-PAUTA(PTA-IDX)
033300     MOVE PTAF-STATUS          TO PTA-STATUS(PTA-IDX)
033400     MOVE PTAF-INICIO-DATA     TO PTA-INICIO-DATA(PTA-IDX)
033500     MOVE PTAF-INICIO-HORA     TO PTA-INICIO-HORA(PTA-IDX)
033600     MOVE PTAF-FIM-DATA        TO PTA-FIM-DATA(PTA-IDX)
033700     MOVE PTAF-FIM-HORA        TO PTA-FIM-HORA(PTA-IDX)
033800
033900     READ PAUTFILE INTO PTA-REG-FILE
034000         AT END SET FILE-EOF TO TRUE
034100     END-READ
034200     .
034300 F110-99.
034400     EXIT.
034500
034600******************************************************************
034700* Carrega VOTAFILE vollstaendig in VOT-TABELA
034800******************************************************************
034900 F200-CARREGA-VOTAFILE SECTION.
035000 F200-00.
035100     MOVE ZERO TO VOT-MAX-OCOR
035200
035300     OPEN INPUT VOTAFILE
035400     IF  NOT FILE-OK
035500         DISPLAY "PTAVOT0O: ERRO AO ABRIR VOTAFILE, STATUS="
035600                 FILE-STATUS
035700         SET PRG-ABBRUCH TO TRUE
035800         EXIT SECTION
035900     END-IF
036000
036100     READ VOTAFILE INTO VOT-REG-FILE
036200         AT END SET FILE-EOF TO TRUE
036300     END-READ
036400
036500     PERFORM F210-LE-VOTO UNTIL FILE-EOF
036600
036700     CLOSE VOTAFILE
036800     .
036900 F200-99.
037000     EXIT.
037100
037200 F210-LE-VOTO SECTION.
037300 F210-00.
037400     ADD 1 TO VOT-MAX-OCOR
037500     SET VOT-IDX TO VOT-MAX-OCOR
037600     MOVE VOTF-ID-PAUTA TO VOT-ID-PAUTA(VOT-IDX)
037700     MOVE VOTF-COD-CPF  TO VOT-COD-CPF(VOT-IDX)
037800     MOVE VOTF-TIPO     TO VOT-TIPO(VOT-IDX)
037900
038000     READ VOTAFILE INTO VOT-REG-FILE
038100         AT END SET FILE-EOF TO TRUE
038200     END-READ
038300     .
038400 F210-99.
038500     EXIT.
038600
038700******************************************************************
038800* Carrega CPFEFILE vollstaendig in CPF-TABELA (somente leitura)
038900******************************************************************
039000 F300-CARREGA-CPFEFILE SECTION.
039100 F300-00.
039200     MOVE ZERO TO CPF-MAX-OCOR
039300
039400     OPEN INPUT CPFEFILE
039500     IF  NOT FILE-OK
039600         DISPLAY "PTAVOT0O: ERRO AO ABRIR CPFEFILE, STATUS="
039700                 FILE-STATUS
039800         SET PRG-ABBRUCH TO TRUE
039900         EXIT SECTION
040000     END-IF
040100
040200     READ CPFEFILE INTO CPF-REG-FILE
040300         AT END SET FILE-EOF TO TRUE
040400     END-READ
040500
040600     PERFORM F310-LE-CPF UNTIL FILE-EOF
040700
040800     CLOSE CPFEFILE
040900     .
041000 F300-99.
041100     EXIT.
041200
041300 F310-LE-CPF SECTION.
041400 F310-00.
041500     ADD 1 TO CPF-MAX-OCOR
041600     SET CPF-IDX TO CPF-MAX-OCOR
041700     MOVE CPFF-NUMERO     TO CPF-NUMERO(CPF-IDX)
041800     MOVE CPFF-FLAG-HABIL TO CPF-FLAG-HABIL(CPF-IDX)
041900
042000     READ CPFEFILE INTO CPF-REG-FILE
042100         AT END SET FILE-EOF TO TRUE
042200     END-READ
042300     .
042400 F310-99.
042500     EXIT.
042600
042700******************************************************************
042800* Nachlauf: VOTAFILE zurueckschreiben, Kontrollzeilen anzeigen
042900******************************************************************
043000 B090-ENDE SECTION.
043100 B090-00.
043200     IF  PRG-ABBRUCH
043300         DISPLAY ">>> PTAVOT0O: VERARBEITUNG ABGEBROCHEN <<<"
043400         EXIT SECTION
043500     END-IF
043600
043700     PERFORM G100-GRAVA-VOTAFILE
043800
043900     MOVE VOT-TOT-REGISTRADOS TO D-NUM4
044000     MOVE SPACES TO ZEILE
044100     STRING "PTAVOT0O REGISTRADOS: " DELIMITED BY SIZE,
044200            D-NUM4                  DELIMITED BY SIZE
044300       INTO ZEILE
044400     DISPLAY ZEILE
044500
044600     MOVE VOT-TOT-RECUSADOS TO D-NUM4
044700     MOVE SPACES TO ZEILE
044800     STRING "PTAVOT0O RECUSADOS: "   DELIMITED BY SIZE,
044900            D-NUM4                  DELIMITED BY SIZE
045000       INTO ZEILE
045100     DISPLAY ZEILE
045200
045300     MOVE VOT-TOT-ERROS TO D-NUM4
045400     MOVE SPACES TO ZEILE
045500     STRING "PTAVOT0O ERROS: "       DELIMITED BY SIZE,
045600            D-NUM4                  DELIMITED BY SIZE
045700       INTO ZEILE
045800     DISPLAY ZEILE
045900     .
046000 B090-99.
046100     EXIT.
046200
046300******************************************************************
046400* Grava VOT-TABELA komplett nach VOTAFILE
046500******************************************************************
046600 G100-GRAVA-VOTAFILE SECTION.
046700 G100-00.
046800     OPEN OUTPUT VOTAFILE
046900     IF  NOT FILE-OK
047000         DISPLAY "PTAVOT0O: ERRO AO ABRIR VOTAFILE P/ GRAVACAO"
047100         EXIT SECTION
047200     END-IF
047300
047400     IF  VOT-MAX-OCOR > ZERO
047500         PERFORM G110-GRAVA-OCOR
047600             VARYING VOT-IDX FROM 1 BY 1
047700                 UNTIL VOT-IDX > VOT-MAX-OCOR
047800     END-IF
047900
048000     CLOSE VOTAFILE
048100     .
048200 G100-99.
048300     EXIT.
048400
048500 G110-GRAVA-OCOR SECTION.
048600 G110-00.
048700     MOVE VOT-ID-PAUTA(VOT-IDX) TO VOTF-ID-PAUTA
048800     MOVE VOT-COD-CPF(VOT-IDX)  TO VOTF-COD-CPF
048900     MOVE VOT-TIPO(VOT-IDX)     TO VOTF-TIPO
049000     WRITE VOT-REG-FILE-FD FROM VOT-REG-FILE
049100     .
049200 G110-99.
049300     EXIT.
049400
049500******************************************************************
049600* B200: Erzeugt einen Muster-CPF fuer die Testmaske (nicht
049700* gespeichert, reine Berechnung - siehe Kommentar oben)
049800******************************************************************
049900 B200-GERA-CPF SECTION.
050000 B200-00.
050100     ACCEPT W-SYSHORA FROM TIME
050200     MOVE W-SYSHORA-TS TO C9-SEMENTE
050300
050400     PERFORM D100-GERA-NOVE-DIGITOS
050500         VARYING C4-I1 FROM 1 BY 1
050600             UNTIL C4-I1 > 9
050700
050800     PERFORM D200-CALCULA-D1
050900     PERFORM D300-CALCULA-D2
051000     PERFORM D400-MONTA-CPF
051100
051200     MOVE SPACES TO ZEILE
051300     STRING "PTAVOT0O CPF SUGERIDO P/ TESTE: " DELIMITED BY SIZE,
051400            W-CPF-GERADO-TS                    DELIMITED BY SIZE
051500       INTO ZEILE
051600     DISPLAY ZEILE
051700     .
051800 B200-99.
051900     EXIT.
052000
052100******************************************************************
052200* Gerador congruencial: semente = (semente*31+17) MOD 99991;
052300* o digito N(I) e o resto da semente dividida por 10
052400******************************************************************
052500 D100-GERA-NOVE-DIGITOS SECTION.
052600 D100-00.
052700     COMPUTE C9-TEMP = (C9-SEMENTE * 31) + 17
052800     DIVIDE C9-TEMP BY 99991
052900         GIVING C9-SEMENTE
053000         REMAINDER C9-SEMENTE
053100     DIVIDE C9-SEMENTE BY 10
053200         GIVING C9-TEMP
053300         REMAINDER W-NOVE-DIGITOS(C4-I1)
053400     .
053500 D100-99.
053600     EXIT.
053700
053800******************************************************************
053900* D1 = 11 - ((N1*10+N2*9+...+N9*2) MOD 11); > 9 vira 0
054000******************************************************************
054100 D200-CALCULA-D1 SECTION.
054200 D200-00.
054300     COMPUTE C4-SOMA-D1 =
054400           (W-NOVE-DIGITOS(1) * 10) + (W-NOVE-DIGITOS(2) * 9)
054500         + (W-NOVE-DIGITOS(3) * 8)  + (W-NOVE-DIGITOS(4) * 7)
054600         + (W-NOVE-DIGITOS(5) * 6)  + (W-NOVE-DIGITOS(6) * 5)
054700         + (W-NOVE-DIGITOS(7) * 4)  + (W-NOVE-DIGITOS(8) * 3)
054800         + (W-NOVE-DIGITOS(9) * 2)
054900
055000     DIVIDE C4-SOMA-D1 BY 11 GIVING C4-QUOCIENTE REMAINDER C4-SOMA-D1
055100     COMPUTE W-D1 = 11 - C4-SOMA-D1
055200     IF  W-D1 > 9
055300         MOVE 0 TO W-D1
055400     END-IF
055500     .
055600 D200-99.
055700     EXIT.
055800
055900******************************************************************
056000* D2 = 11 - ((N1*11+N2*10+...+N9*3+D1*2) MOD 11); > 9 vira 0
056100******************************************************************
056200 D300-CALCULA-D2 SECTION.
056300 D300-00.
056400     COMPUTE C4-SOMA-D2 =
056500           (W-NOVE-DIGITOS(1) * 11) + (W-NOVE-DIGITOS(2) * 10)
056600         + (W-NOVE-DIGITOS(3) * 9)  + (W-NOVE-DIGITOS(4) * 8)
056700         + (W-NOVE-DIGITOS(5) * 7)  + (W-NOVE-DIGITOS(6) * 6)
056800         + (W-NOVE-DIGITOS(7) * 5)  + (W-NOVE-DIGITOS(8) * 4)
056900         + (W-NOVE-DIGITOS(9) * 3)  + (W-D1 * 2)
057000
057100     DIVIDE C4-SOMA-D2 BY 11 GIVING C4-QUOCIENTE REMAINDER C4-SOMA-D2
057200     COMPUTE W-D2 = 11 - C4-SOMA-D2
057300     IF  W-D2 > 9
057400         MOVE 0 TO W-D2
057500     END-IF
057600     .
057700 D300-99.
057800     EXIT.
057900
058000******************************************************************
058100* Monta os 11 digitos finais: N1..N9 D1 D2
058200******************************************************************
058300 D400-MONTA-CPF SECTION.
058400 D400-00.
058500     PERFORM D410-COPIA-DIGITO
058600         VARYING C4-I1 FROM 1 BY 1
058700             UNTIL C4-I1 > 9
058800     MOVE W-D1 TO W-CPF-DIGITOS(10)
058900     MOVE W-D2 TO W-CPF-DIGITOS(11)
059000     .
059100 D400-99.
059200     EXIT.
059300
059400 D410-COPIA-DIGITO SECTION.
059500 D410-00.
059600     MOVE W-NOVE-DIGITOS(C4-I1) TO W-CPF-DIGITOS(C4-I1)
059700     .
059800 D410-99.
059900     EXIT.
059950
059960******************************************************************
059970* Hilfsroutine: Ruecksetzen der Arbeitsfelder vor Programmstart
059980******************************************************************
059990 Z100-LIMPA-CAMPOS.
060000     MOVE ZERO TO PRG-STATUS
060010     MOVE SPACES TO W-DUMMY.
060020 Z100-LIMPA-FIM.
060030     EXIT.
