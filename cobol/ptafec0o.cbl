000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTAFEC0O.
000400 AUTHOR. W. GRUBER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-08-02
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Hauptlauf FECHAR-PAUTAS-EXPIRADAS - wird
001400*                      periodisch als eigener Batch-Job-Schritt
001500*                      gestartet (frueher alle 60 Sek. im Dialog)
001600* Auftrag          :: PTANEW-5
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                        *
002200*---------|------------|------|----------------------------------*
002300* A.00.00 | 1986-06-18 | wg   | Neuerstellung                     *
002400* A.01.00 | 1991-03-22 | hb   | Verarbeitung auf alle ABERTA-      *
002500*         |            |      | Saetze ausgeweitet (nicht mehr nur *
002600*         |            |      | der erste Treffer)                *
002700* B.00.00 | 1995-02-28 | mr   | ENTER TAL "TIME" ersetzt durch     *
002800*         |            |      | ACCEPT FROM DATE/TIME             *
002900* C.00.00 | 1998-12-21 | wg   | Jahr-2000: Jahrhundert-Fenster bei *
003000*         |            |      | ACCEPT FROM DATE abgesichert       *
003100* C.01.00 | 1999-03-01 | hb   | Test Jahrtausendwechsel erfolgreich*
003150* C.02.00 | 1999-04-09 | mr   | Kontrollzeile auf 6-stellige Zahl  *
003160*         |            |      | verbreitert (4-stellig lief bei   *
003170*         |            |      | grossen Laeufen ueber)             *
003180* C.03.00 | 2000-08-02 | hb   | Abbruchzweig A100-SAIDA eingezogen *
003190*         |            |      | und Arbeitsfelder-Reset in eigene  *
003195*         |            |      | Hilfsroutine Z100 ausgelagert      *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Laedt PAUTFILE vollstaendig in PTA-TABELA und durchlaeuft sie in
003700* ID-PAUTA-Reihenfolge (die Reihenfolge der Tabelle entspricht der
003800* sortierten Ablage durch PTACRI0O). Fuer jeden Satz mit STATUS =
003900* ABERTA wird PTAFEC0M aufgerufen, der FIM-SESSAO mit der
004000* aktuellen Systemzeit vergleicht und bei abgelaufener Sitzung den
004100* STATUS auf FECHADA umsetzt. Kein Eingabesatz wird benoetigt -
004200* dieser Lauf ist der eigentliche periodische Batch-Job. Am Ende
004300* wird PTA-TABELA zurueckgeschrieben und die Kontrollzeile mit der
004400* Anzahl der in diesem Lauf geschlossenen Pautas angezeigt.
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100    C01 IS TOP-OF-FORM
005200    CLASS PTA-ALPHA IS "0123456789"
005300                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                     " -"
005500    UPSI-0 IS PTA-VERSAO-FLAG
005600        ON STATUS IS PTA-MOSTRA-VERSAO.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000    SELECT PAUTFILE ASSIGN TO PAUTFILE
006100           ORGANIZATION IS LINE SEQUENTIAL
006200           FILE STATUS IS FILE-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  PAUTFILE
006800    RECORD CONTAINS 62 CHARACTERS.
006900 01  PTA-REG-FILE-FD             PIC X(62).
007000
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600    05      C4-I1               PIC S9(04) COMP.
007700
007800    05      C4-X.
007900     10                         PIC X VALUE LOW-VALUE.
008000     10     C4-X2               PIC X.
008100    05      C4-NUM REDEFINES C4-X
008200                                PIC S9(04) COMP.
008300
008400    05      FEC-TOT-FECHADAS    PIC S9(04) COMP VALUE ZERO.
008500    05      FILLER              PIC X(01).
008600
008700*--------------------------------------------------------------------*
008800* Display-Felder: Praefix D
008900*--------------------------------------------------------------------*
009000 01          DISPLAY-FELDER.
009100    05      D-NUM6              PIC  9(06).
009200    05      FILLER              PIC X(01).
009300
009400*--------------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K
009600*--------------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800    05      K-MODUL             PIC X(08) VALUE "PTAFEC0O".
009900    05      FILLER              PIC X(01).
010000
010100*--------------------------------------------------------------------*
010200* Datum/Uhrzeit der Systemuhr (Jahrhundert-Fenster: Jahre 00-49
010300* gelten als 2000-2049, 50-99 als 1950-1999 - siehe Aenderung
010400* C.00.00)
010500*--------------------------------------------------------------------*
010600 01          W-SYSDATUM.
010700    05      W-SYS-JJ            PIC 9(02).
010800    05      W-SYS-MM            PIC 9(02).
010900    05      W-SYS-DD            PIC 9(02).
011000 01          W-DATA-COMPLETA.
011100    05      W-SYS-SECULO        PIC 9(02).
011200    05      W-SYS-JJ2           PIC 9(02).
011300    05      W-SYS-MM2           PIC 9(02).
011400    05      W-SYS-DD2           PIC 9(02).
011500 01          W-DATA-COMPLETA-TS REDEFINES W-DATA-COMPLETA
011600                                PIC 9(08).
011700 01          W-SYSHORA.
011800    05      W-SYS-HH            PIC 9(02).
011900    05      W-SYS-MI            PIC 9(02).
012000    05      W-SYS-SS            PIC 9(02).
012100    05      FILLER              PIC 9(02).
012200 01          W-SYSHORA-TS REDEFINES W-SYSHORA
012300                                PIC 9(08).
012400 01          W-HORA-SAIDA.
012500    05      W-HORA-SAIDA-GRP.
012600        10  W-HS-HH             PIC 9(02).
012700        10  W-HS-MI             PIC 9(02).
012800        10  W-HS-SS             PIC 9(02).
012900    05      W-HORA-SAIDA-TS REDEFINES W-HORA-SAIDA-GRP
013000                                PIC 9(06).
013100
013200*----------------------------------------------------------------*
013300* Conditional-Felder
013400*----------------------------------------------------------------*
013500 01          SCHALTER.
013600    05      FILE-STATUS         PIC X(02).
013700         88 FILE-OK                         VALUE "00".
013800         88 FILE-NOK                        VALUE "01" THRU "99".
013900    05      REC-STAT REDEFINES  FILE-STATUS.
014000       10   FILE-STATUS1        PIC X.
014100         88 FILE-EOF                        VALUE "1".
014200       10                       PIC X.
014300
014400    05      PRG-STATUS          PIC 9      VALUE ZERO.
014500         88 PRG-OK                         VALUE ZERO.
014600         88 PRG-ABBRUCH                    VALUE 1.
014700    05      FILLER              PIC X(01).
014800
014900*--------------------------------------------------------------------*
015000* weitere Arbeitsfelder
015100*--------------------------------------------------------------------*
015200 01          WORK-FELDER.
015300    05      W-DUMMY             PIC X(02).
015400    05      FILLER              PIC X(01).
015500 01          ZEILE               PIC X(80) VALUE SPACES.
015600
015700*--------------------------------------------------------------------*
015800* Uebergabe an PTAFEC0M
015900*--------------------------------------------------------------------*
016000 01     LINK-REC.
016100   05  LINK-HDR.
016200    10 LINK-PTA-IDX             PIC S9(04) COMP.
016300    10 LINK-DATA-ATUAL          PIC 9(08).
016400    10 LINK-HORA-ATUAL          PIC 9(06).
016500    10 LINK-RC                  PIC S9(04) COMP.
016600   05  FILLER                   PIC X(01).
016700
016800    COPY PTAU010C.
016900
017000 PROCEDURE DIVISION.
017100******************************************************************
017200* Steuerungs-Section
017300******************************************************************
017400 A100-STEUERUNG SECTION.
017500 A100-00.
017600    IF  PTA-MOSTRA-VERSAO
017700        DISPLAY K-MODUL " vom: " "1999-03-01"
017750        GO TO A100-SAIDA
017900    END-IF
018000
018100    PERFORM B000-VORLAUF
018200    IF  PRG-ABBRUCH
018300        CONTINUE
018400    ELSE
018500        PERFORM B100-VERARBEITUNG
018600    END-IF
018700    PERFORM B090-ENDE
018750 A100-SAIDA.
018800    STOP RUN
018900    .
019000 A100-99.
019100    EXIT.
019200
019300******************************************************************
019400* Vorlauf: PAUTFILE laden, Systemuhr lesen
019500******************************************************************
019600 B000-VORLAUF SECTION.
019700 B000-00.
019750    PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
019800    PERFORM F100-CARREGA-PAUTFILE
019900    IF  PRG-ABBRUCH
020000        EXIT SECTION
020100    END-IF
020200
020300    PERFORM F200-LE-RELOGIO
020400    .
020500 B000-99.
020600    EXIT.
020700
020800******************************************************************
020900* Systemdatum/-uhrzeit lesen und Jahrhundert-Fenster anwenden
021000******************************************************************
021100 F200-LE-RELOGIO SECTION.
021200 F200-00.
021300    ACCEPT W-SYSDATUM FROM DATE
021400    ACCEPT W-SYSHORA  FROM TIME
021500
021600    IF  W-SYS-JJ < 50
021700        MOVE 20 TO W-SYS-SECULO
021800    ELSE
021900        MOVE 19 TO W-SYS-SECULO
022000    END-IF
022100    MOVE W-SYS-JJ TO W-SYS-JJ2
022200    MOVE W-SYS-MM TO W-SYS-MM2
022300    MOVE W-SYS-DD TO W-SYS-DD2
022400
022500    MOVE W-DATA-COMPLETA-TS TO LINK-DATA-ATUAL
022600
022700    MOVE W-SYS-HH TO W-HS-HH
022800    MOVE W-SYS-MI TO W-HS-MI
022900    MOVE W-SYS-SS TO W-HS-SS
023000    MOVE W-HORA-SAIDA-TS TO LINK-HORA-ATUAL
023100    .
023200 F200-99.
023300    EXIT.
023400
023500******************************************************************
023600* Carrega PAUTFILE vollstaendig in PTA-TABELA
023700******************************************************************
023800 F100-CARREGA-PAUTFILE SECTION.
023900 F100-00.
024000    MOVE ZERO TO PTA-MAX-OCOR
024100
024200    OPEN INPUT PAUTFILE
024300    IF  NOT FILE-OK
024400        DISPLAY "PTAFEC0O: ERRO AO ABRIR PAUTFILE, STATUS="
024500                FILE-STATUS
024600        SET PRG-ABBRUCH TO TRUE
024700        EXIT SECTION
024800    END-IF
024900
025000    READ PAUTFILE INTO PTA-REG-FILE
025100        AT END SET FILE-EOF TO TRUE
025200    END-READ
025300
025400    PERFORM F110-LE-PAUTA UNTIL FILE-EOF
025500
025600    CLOSE PAUTFILE
025700    .
025800 F100-99.
025900    EXIT.
026000
026100 F110-LE-PAUTA SECTION.
026200 F110-00.
026300    ADD 1 TO PTA-MAX-OCOR
026400    SET PTA-IDX TO PTA-MAX-OCOR
026500    MOVE PTAF-ID-PAUTA        TO PTA-ID-PAUTA(PTA-IDX)
026600    MOVE PTAF-STATUS          TO PTA-STATUS(PTA-IDX)
026700    MOVE PTAF-INICIO-DATA     TO PTA-INICIO-DATA(PTA-IDX)
026800    MOVE PTAF-INICIO-HORA     TO PTA-INICIO-HORA(PTA-IDX)
026900    MOVE PTAF-FIM-DATA        TO PTA-FIM-DATA(PTA-IDX)
027000    MOVE PTAF-FIM-HORA        TO PTA-FIM-HORA(PTA-IDX)
027100
027200    READ PAUTFILE INTO PTA-REG-FILE
027300        AT END SET FILE-EOF TO TRUE
027400    END-READ
027500    .
027600 F110-99.
027700    EXIT.
027800
027900******************************************************************
028000* Verarbeitung: varre PTA-TABELA, chama PTAFEC0M p/ cada ABERTA
028100******************************************************************
028200 B100-VERARBEITUNG SECTION.
028300 B100-00.
028400    IF  PTA-MAX-OCOR > ZERO
028500        PERFORM C100-PROCESSA-OCOR
028600            VARYING C4-I1 FROM 1 BY 1
028700                UNTIL C4-I1 > PTA-MAX-OCOR
028800    END-IF
028900    .
029000 B100-99.
029100    EXIT.
029200
029300 C100-PROCESSA-OCOR SECTION.
029400 C100-00.
029500    SET PTA-IDX TO C4-I1
029600    IF  NOT PTA-ABERTA(PTA-IDX)
029700        EXIT SECTION
029800    END-IF
029900
030000    SET LINK-PTA-IDX TO C4-I1
030100    MOVE ZERO TO LINK-RC
030200
030300    CALL "PTAFEC0M" USING LINK-REC, PTA-TABELA
030400
030500    IF  LINK-RC = ZERO
030600        ADD 1 TO FEC-TOT-FECHADAS
030700    END-IF
030800    .
030900 C100-99.
031000    EXIT.
031100
031200******************************************************************
031300* Nachlauf: PAUTFILE zurueckschreiben, Kontrollzeile anzeigen
031400******************************************************************
031500 B090-ENDE SECTION.
031600 B090-00.
031700    IF  PRG-ABBRUCH
031800        DISPLAY ">>> PTAFEC0O: VERARBEITUNG ABGEBROCHEN <<<"
031900        EXIT SECTION
032000    END-IF
032100
032200    PERFORM G100-GRAVA-PAUTFILE
032300
032400    MOVE FEC-TOT-FECHADAS TO D-NUM6
032500    MOVE SPACES TO ZEILE
032600    STRING "PAUTAS FECHADAS NESTA EXECUCAO: " DELIMITED BY SIZE,
032700           D-NUM6                             DELIMITED BY SIZE
032800      INTO ZEILE
032900    DISPLAY ZEILE
033000    .
033100 B090-99.
033200    EXIT.
033300
033400******************************************************************
033500* Grava PTA-TABELA komplett nach PAUTFILE
033600******************************************************************
033700 G100-GRAVA-PAUTFILE SECTION.
033800 G100-00.
033900    OPEN OUTPUT PAUTFILE
034000    IF  NOT FILE-OK
034100        DISPLAY "PTAFEC0O: ERRO AO ABRIR PAUTFILE P/ GRAVACAO"
034200        EXIT SECTION
034300    END-IF
034400
034500    IF  PTA-MAX-OCOR > ZERO
034600        PERFORM G110-GRAVA-OCOR
034700            VARYING PTA-IDX FROM 1 BY 1
034800                UNTIL PTA-IDX > PTA-MAX-OCOR
034900    END-IF
035000
035100    CLOSE PAUTFILE
035200    .
035300 G100-99.
035400    EXIT.
035500
035600 G110-GRAVA-OCOR SECTION.
035700 G110-00.
035800    MOVE PTA-ID-PAUTA(PTA-IDX)    TO PTAF-ID-PAUTA
035900    MOVE PTA-STATUS(PTA-IDX)      TO PTAF-STATUS
036000    MOVE PTA-INICIO-DATA(PTA-IDX) TO PTAF-INICIO-DATA
036100    MOVE PTA-INICIO-HORA(PTA-IDX) TO PTAF-INICIO-HORA
036200    MOVE PTA-FIM-DATA(PTA-IDX)    TO PTAF-FIM-DATA
036300    MOVE PTA-FIM-HORA(PTA-IDX)    TO PTAF-FIM-HORA
036400    WRITE PTA-REG-FILE-FD FROM PTA-REG-FILE
036500    .
036600 G110-99.
036700    EXIT.
036750
036760******************************************************************
036770* Hilfsroutine: Ruecksetzen der Arbeitsfelder vor Programmstart
036780******************************************************************
036790 Z100-LIMPA-CAMPOS.
036800    MOVE ZERO TO PRG-STATUS
036810    MOVE SPACES TO W-DUMMY.
036820 Z100-LIMPA-FIM.
036830    EXIT.
