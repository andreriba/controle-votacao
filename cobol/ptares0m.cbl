000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PTARES0M.
000400 AUTHOR. H. BRANDSTETTER.
000500 INSTALLATION. ABT-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1986-05-09.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-07-11
001200* Letzte Version   :: C.02.00
001300* Kurzbeschreibung :: Modul fuer RESULTADO-PAUTA (SIM/NAO zaehlen)
001400* Auftrag          :: PTANEW-4
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1986-05-09 | hb   | Neuerstellung                     *
002200* A.01.00 | 1989-11-14 | mr   | Zaehlung auf Tabellendurchlauf     *
002300*         |            |      | statt indizierter Key-Abfrage     *
002400*         |            |      | umgestellt (VOTAFILE unsortiert)  *
002500* B.00.00 | 1996-07-02 | wg   | Aufruf vereinfacht - PAUTFILE-     *
002600*         |            |      | Pruefung (NAO_ENCONTRADA/FECHADA) *
002700*         |            |      | wandert ins Treiberprogramm        *
002800* C.00.00 | 1998-12-21 | hb   | Jahr-2000: keine Datenfelder       *
002900*         |            |      | betroffen, nur Pruefvermerk       *
003000* C.01.00 | 1999-02-22 | mr   | Test Jahrtausendwechsel erfolgreich*
003050* C.02.00 | 2000-07-11 | wg   | Abbruchzweig A100-SAIDA eingezogen *
003060*         |            |      | und Summierfelder-Reset in eigene  *
003070*         |            |      | Hilfsroutine Z100 ausgelagert      *
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500* Durchlaeuft VOT-TABELA vollstaendig und zaehlt fuer die in
003600* LINK-ID-PAUTA uebergebene Pauta die Stimmen SIM und NAO. Die
003700* Pruefung, ob die Pauta ueberhaupt existiert bzw. bereits FECHADA
003800* ist, obliegt dem Treiberprogramm PTARES0O (siehe Aenderung
003900* B.00.00); dieses Modul liefert ausschliesslich die Zaehlung.
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600    CLASS PTA-ALPHA IS "0123456789"
004700                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004800                     " -"
004900    UPSI-0 IS PTA-VERSAO-FLAG
005000        ON STATUS IS PTA-MOSTRA-VERSAO.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*--------------------------------------------------------------------*
006200 01          COMP-FELDER.
006300    05      C4-I1               PIC S9(04) COMP.
006400
006500    05      C9-CONTADORES.
006600     10     C9-TOT-SIM          PIC S9(09) COMP.
006700     10     C9-TOT-NAO          PIC S9(09) COMP.
006800    05      C9-CONTADORES-X REDEFINES C9-CONTADORES
006900                                PIC X(08).
007000
007100    05      C4-X.
007200     10                         PIC X VALUE LOW-VALUE.
007300     10     C4-X2               PIC X.
007400    05      C4-NUM REDEFINES C4-X
007500                                PIC S9(04) COMP.
007600    05      FILLER              PIC X(01).
007700
007800*--------------------------------------------------------------------*
007900* Display-Felder: Praefix D
008000*--------------------------------------------------------------------*
008100 01          DISPLAY-FELDER.
008200    05      D-NUM4              PIC -9(04).
008300    05      FILLER              PIC X(01).
008400
008500*--------------------------------------------------------------------*
008600* Felder mit konstantem Inhalt: Praefix K
008700*--------------------------------------------------------------------*
008800 01          KONSTANTE-FELDER.
008900    05      K-MODUL             PIC X(08) VALUE "PTARES0M".
009000    05      FILLER              PIC X(01).
009100
009200*----------------------------------------------------------------*
009300* Conditional-Felder
009400*----------------------------------------------------------------*
009500 01          SCHALTER.
009600    05      PRG-STATUS          PIC 9      VALUE ZERO.
009700         88 PRG-OK                         VALUE ZERO.
009800         88 PRG-ABBRUCH                    VALUE 1.
009900    05      FILLER              PIC X(01).
010000
010100*--------------------------------------------------------------------*
010200* weitere Arbeitsfelder
010300*--------------------------------------------------------------------*
010400 01          WORK-FELDER.
010500    05      W-DUMMY             PIC X(02).
010600    05      W-DUMMY-NUM REDEFINES W-DUMMY
010700                                PIC 9(02).
010800    05      FILLER              PIC X(01).
010900
011000 LINKAGE SECTION.
011100*-->    Uebergabe aus Treiberprogramm PTARES0O
011200 01     LINK-REC.
011300   05  LINK-HDR.
011400    10 LINK-ID-PAUTA            PIC X(20).
011500*       von B100 ermittelte Zaehlung (Ausgabe)
011600    10 LINK-QTD-SIM             PIC S9(09) COMP.
011700    10 LINK-QTD-NAO             PIC S9(09) COMP.
011800*       Rueckgabecode
011900*       0=CONTADO  9=ERRO
012000    10 LINK-RC                  PIC S9(04) COMP.
012100   05  FILLER                   PIC X(01).
012200
012300    COPY PTAU020C.
012400
012500 PROCEDURE DIVISION USING LINK-REC, VOT-TABELA.
012600******************************************************************
012700* Steuerungs-Section
012800******************************************************************
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100    IF  PTA-MOSTRA-VERSAO
013200        DISPLAY K-MODUL " vom: " "1999-02-22"
013250        GO TO A100-SAIDA
013400    END-IF
013500
013600    PERFORM B100-VERARBEITUNG
013650 A100-SAIDA.
013700    EXIT PROGRAM
013800    .
013900 A100-99.
014000    EXIT.
014100
014200******************************************************************
014300* Verarbeitung RESULTADO-PAUTA: SIM/NAO in VOT-TABELA zaehlen
014400******************************************************************
014500 B100-VERARBEITUNG SECTION.
014600 B100-00.
014650    PERFORM Z100-LIMPA-CAMPOS THRU Z100-LIMPA-FIM
014900
015000    IF  VOT-MAX-OCOR > ZERO
015100        PERFORM C100-SOMA-VOTO
015200            VARYING VOT-IDX FROM 1 BY 1
015300                UNTIL VOT-IDX > VOT-MAX-OCOR
015400    END-IF
015500
015600    MOVE C9-TOT-SIM TO LINK-QTD-SIM
015700    MOVE C9-TOT-NAO TO LINK-QTD-NAO
015800    MOVE ZERO       TO LINK-RC
015900    .
016000 B100-99.
016100    EXIT.
016200
016300 C100-SOMA-VOTO SECTION.
016400 C100-00.
016500    IF  VOT-ID-PAUTA(VOT-IDX) = LINK-ID-PAUTA
016600        IF  VOT-SIM(VOT-IDX)
016700            ADD 1 TO C9-TOT-SIM
016800        END-IF
016900        IF  VOT-NAO(VOT-IDX)
017000            ADD 1 TO C9-TOT-NAO
017100        END-IF
017200    END-IF
017300    .
017400 C100-99.
017500    EXIT.
017550
017560******************************************************************
017570* Hilfsroutine: Ruecksetzen der Summierfelder vor Auszaehlung
017580******************************************************************
017590 Z100-LIMPA-CAMPOS.
017600    MOVE ZERO TO C9-TOT-SIM
017610    MOVE ZERO TO C9-TOT-NAO
017620    MOVE SPACES TO W-DUMMY.
017630 Z100-LIMPA-FIM.
017640    EXIT.
